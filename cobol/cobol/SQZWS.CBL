000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  SQZWS.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/09.
000700 DATE-COMPILED. 03/14/09.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*    CALLED BY PDXFMT ONCE PER FIELD VALUE BEFORE IT IS WRITTEN
001400*    TO THE PDX TIMELINE EXTRACT.  ANY RUN OF TWO OR MORE SPACES
001500*    OR TABS INSIDE THE VALUE -- AS WELL AS LEADING/TRAILING
001600*    WHITESPACE -- IS SQUEEZED DOWN TO A SINGLE SPACE, AND EMBED-
001700*    DED TAB CHARACTERS ARE TURNED TO SPACES SO THEY DO NOT
001800*    CORRUPT THE TAB-DELIMITED OUTPUT LINE.
001900*
002000*    CHANGE LOG
002100*    ----------
002200*    031409  JS   ORIGINAL VERSION, REQUEST CR-4471.
002300*    071611  JS   TAB CHARACTERS NOW FOLDED TO SPACE BEFORE THE
002400*                  SQUEEZE PASS -- A DARWIN EXTRACT WITH AN
002500*                  EMBEDDED TAB WAS SHIFTING COLUMNS IN THE
002600*                  OUTPUT.  TICKET HD-01184.
002700*    040599  MM   Y2K REMEDIATION SWEEP OF THE WHOLE SUBPROGRAM
002800*                  LIBRARY -- NO DATE FIELDS IN THIS MODULE, NO
002900*                  CHANGE REQUIRED.  LOGGED FOR THE AUDIT TRAIL.
003000*    030114  RT   WIDENED SQ-WORK-AREA FROM 100 TO 200 BYTES TO
003100*                  MATCH THE LONGER PDX FREE-TEXT FIELDS.
003200*    022203  RT   SQUEEZE-WS-REC NOW RETURNS SW-LENGTH -- THE
003300*                  SQUEEZED/TRIMMED CONTENT LENGTH THIS ROUTINE
003400*                  ALREADY COMPUTES INTERNALLY BUT NEVER PASSED
003500*                  BACK.  PDXFMT WAS STRINGING SW-VALUE IN AT ITS
003600*                  FULL 196-BYTE WIDTH, SO EVERY PDX FIELD WENT
003700*                  OUT BLANK-PADDED.  TICKET HD-02944.
003800*    030504  RT   SW-VALUE WIDENED FROM 196 TO 200 BYTES TO MATCH
003900*                  PDXR-FIELD-VALUE -- THE 196-BYTE LINKAGE FIELD
004000*                  WAS STILL SILENTLY DROPPING THE LAST 4 BYTES OF
004100*                  ANY 197-200 BYTE VALUE BEFORE THE SQUEEZE PASS
004200*                  EVER SAW IT, SO HD-02944'S FIX ONLY TRADED ONE
004300*                  SYMPTOM (BLANK-PADDING) FOR ANOTHER (TRUNCATED
004400*                  TRAILING CHARACTERS).  HALF-FIELD REDEFINES
004500*                  SPLIT ADJUSTED TO 100/102.  TICKET HD-02961.
004600*    050504  RT   DROPPED THE SPECIAL-NAMES PARAGRAPH -- C01 IS
004700*                  NEXT-PAGE IS A PRINTED-REPORT PAGE-CONTROL
004800*                  SETTING AND THIS SUBPROGRAM WRITES NO REPORT.
004900*                  WS-RETURN-CD MOVED OUT OF MISC-FIELDS TO A
005000*                  STANDALONE 77-LEVEL.  TICKET HD-02991.
005100******************************************************************
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER. IBM-390.
005500 OBJECT-COMPUTER. IBM-390.
005600
005700 INPUT-OUTPUT SECTION.
005800
005900 DATA DIVISION.
006000 FILE SECTION.
006100
006200 WORKING-STORAGE SECTION.
006300 77  WS-RETURN-CD                  PIC S9(4) COMP VALUE 0.
006400 01  MISC-FIELDS.
006500     05  FILLER                     PIC X(01).
006600     05  WS-IN-LEN                  PIC 9(04) COMP.
006700     05  WS-OUT-LEN                 PIC 9(04) COMP.
006800     05  WS-SUB                     PIC 9(04) COMP.
006900     05  WS-LAST-WAS-SPACE          PIC X(01) VALUE "N".
007000         88  LAST-CHAR-WAS-SPACE        VALUE "Y".
007100
007200 01  SQ-WORK-AREA                  PIC X(200) VALUE SPACES.
007300 01  SQ-WORK-AREA-TBL REDEFINES SQ-WORK-AREA.
007400     05  SQ-WORK-CHAR OCCURS 200 TIMES
007500                      INDEXED BY SQ-WIDX   PIC X(01).
007600
007700 01  SQ-OUT-AREA                   PIC X(200) VALUE SPACES.
007800 01  SQ-OUT-AREA-TBL REDEFINES SQ-OUT-AREA.
007900     05  SQ-OUT-CHAR OCCURS 200 TIMES
008000                     INDEXED BY SQ-OIDX    PIC X(01).
008100
008200 LINKAGE SECTION.
008300 01  SQUEEZE-WS-REC.
008400     05  SW-VALUE                   PIC X(200).
008500     05  SW-LENGTH                  PIC 9(04) COMP.
008600
008700****** HALF-FIELD VIEW, USED WHEN A CALLER PASSES A SHORTER
008800****** VALUE AND ONLY THE FIRST 100 BYTES NEED TO BE TOUCHED --
008900****** BACK HALF CARRIES THE REMAINING 100 BYTES OF SW-VALUE
009000****** PLUS THE SW-LENGTH FIELD, SO THE TWO VIEWS STILL COVER
009100****** THE SAME 202 BYTES AS SQUEEZE-WS-REC.  TICKET HD-02961.
009200 01  SQUEEZE-WS-HALF REDEFINES SQUEEZE-WS-REC.
009300     05  SW-VALUE-FIRST-HALF        PIC X(100).
009400     05  SW-VALUE-LAST-HALF         PIC X(102).
009500
009600 01  RETURN-CD                      PIC S9(4) COMP.
009700
009800 PROCEDURE DIVISION USING SQUEEZE-WS-REC, RETURN-CD.
009900 000-MAINLINE.
010000     MOVE ZERO TO WS-RETURN-CD.
010100     MOVE SW-VALUE TO SQ-WORK-AREA.
010200     MOVE SPACES TO SQ-OUT-AREA.
010300     MOVE "N" TO WS-LAST-WAS-SPACE.
010400     MOVE ZERO TO WS-OUT-LEN.
010500
010600     INSPECT SQ-WORK-AREA CONVERTING
010700              X"09" TO SPACE.
010800
010900     PERFORM 100-FIND-LENGTH THRU 100-EXIT.
011000     PERFORM 200-SQUEEZE-RUNS THRU 200-EXIT.
011100     PERFORM 300-TRIM-ENDS THRU 300-EXIT.
011200
011300     MOVE SQ-OUT-AREA TO SW-VALUE.
011400     MOVE WS-OUT-LEN TO SW-LENGTH.
011500     MOVE WS-RETURN-CD TO RETURN-CD.
011600     GOBACK.
011700
011800 100-FIND-LENGTH.
011900****** THE SHOP DOES NOT USE FUNCTION LENGTH -- WALK BACKWARD
012000****** FROM THE END UNTIL A NON-SPACE CHARACTER TURNS UP
012100     MOVE 200 TO WS-IN-LEN.
012200 100-LOOP.
012300     IF WS-IN-LEN = ZERO
012400         GO TO 100-EXIT.
012500     IF SQ-WORK-CHAR (WS-IN-LEN) NOT = SPACE
012600         GO TO 100-EXIT.
012700     SUBTRACT 1 FROM WS-IN-LEN.
012800     GO TO 100-LOOP.
012900 100-EXIT.
013000     EXIT.
013100
013200 200-SQUEEZE-RUNS.
013300     IF WS-IN-LEN = ZERO
013400         GO TO 200-EXIT.
013500     SET SQ-WIDX TO 1.
013600     PERFORM 205-SQUEEZE-ONE-CHAR WS-IN-LEN TIMES.
013700 200-EXIT.
013800     EXIT.
013900
014000 205-SQUEEZE-ONE-CHAR.
014100     IF SQ-WORK-CHAR (SQ-WIDX) = X"09"
014200         MOVE SPACE TO SQ-WORK-CHAR (SQ-WIDX).
014300     IF SQ-WORK-CHAR (SQ-WIDX) = SPACE
014400         IF NOT LAST-CHAR-WAS-SPACE
014500             ADD 1 TO WS-OUT-LEN
014600             SET SQ-OIDX TO WS-OUT-LEN
014700             MOVE SPACE TO SQ-OUT-CHAR (SQ-OIDX)
014800             MOVE "Y" TO WS-LAST-WAS-SPACE
014900         END-IF
015000     ELSE
015100         ADD 1 TO WS-OUT-LEN
015200         SET SQ-OIDX TO WS-OUT-LEN
015300         MOVE SQ-WORK-CHAR (SQ-WIDX) TO SQ-OUT-CHAR (SQ-OIDX)
015400         MOVE "N" TO WS-LAST-WAS-SPACE
015500     END-IF.
015600     SET SQ-WIDX UP BY 1.
015700
015800 300-TRIM-ENDS.
015900     IF WS-OUT-LEN = ZERO
016000         GO TO 300-EXIT.
016100     IF SQ-OUT-CHAR (WS-OUT-LEN) = SPACE
016200         SUBTRACT 1 FROM WS-OUT-LEN.
016300     IF WS-OUT-LEN = ZERO
016400         GO TO 300-EXIT.
016500     IF SQ-OUT-CHAR (1) = SPACE
016600         PERFORM 310-SHIFT-LEFT-ONE THRU 310-EXIT.
016700 300-EXIT.
016800     EXIT.
016900
017000 310-SHIFT-LEFT-ONE.
017100     SET SQ-OIDX TO 1.
017200     PERFORM 315-SHIFT-ONE-CHAR WS-OUT-LEN TIMES.
017300     SUBTRACT 1 FROM WS-OUT-LEN.
017400 310-EXIT.
017500     EXIT.
017600
017700 315-SHIFT-ONE-CHAR.
017800     SET SQ-WIDX TO SQ-OIDX.
017900     SET SQ-WIDX UP BY 1.
018000     IF SQ-WIDX > WS-OUT-LEN
018100         MOVE SPACE TO SQ-OUT-CHAR (SQ-OIDX)
018200     ELSE
018300         MOVE SQ-OUT-CHAR (SQ-WIDX) TO SQ-OUT-CHAR (SQ-OIDX)
018400     END-IF.
018500     SET SQ-OIDX UP BY 1.
