000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  SMPLROW.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 05/02/11.
000700 DATE-COMPILED. 05/02/11.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*    CALLED ONCE PER INCOMING SAMPLE DATA ROW (E.G. A REDCAP
001400*    EXPORT ROW) TO BUILD THE TAB-DELIMITED SAMPLE CLINICAL DATA
001500*    LINE.  THE CALLER SUPPLIES THE ROW'S COLUMN-NAME/VALUE
001600*    TABLE AND THE ORDERED COLUMN HEADER LIST; THIS ROUTINE DOES
001700*    NO FILE I/O OF ITS OWN.
001800*
001900*    OUTPUT ORDER IS SAMPLE_ID, PATIENT_ID, THEN EVERY OTHER
002000*    HEADER COLUMN IN HEADER ORDER -- SAMPLE_ID ITSELF IS
002100*    SKIPPED WHEN WALKING THE HEADER LIST A SECOND TIME, BUT
002200*    PATIENT_ID IS NOT, SO IT CAN APPEAR TWICE IN THE OUTPUT
002300*    LINE.  THIS MATCHES THE UPSTREAM FEED'S OWN BEHAVIOR AND
002400*    IS NOT A DEFECT -- DO NOT "FIX" IT.
002500*
002600*    CHANGE LOG
002700*    ----------
002800*    050211  JS   ORIGINAL VERSION, REQUEST CR-4471.
002900*    040599  MM   Y2K REMEDIATION SWEEP -- NO DATE FIELDS IN
003000*                  THIS MODULE, NO CHANGE REQUIRED.
003100*    110214  RT   MISSING COLUMN VALUES NOW WRITTEN AS AN EMPTY
003200*                  FIELD RATHER THAN SKIPPED -- A ROW SHORT ONE
003300*                  ATTRIBUTE WAS SHIFTING EVERY COLUMN AFTER IT
003400*                  TO THE LEFT.  TICKET HD-01807.
003500*    022203  RT   SAMPLE_ID, PATIENT_ID AND EVERY CC-VALUE WERE
003600*                  GOING INTO THE OUTPUT LINE AT THEIR FULL
003700*                  BLANK-PADDED PIC WIDTH -- A SHORT SAMPLE ID
003800*                  WAS COMING OUT TAB-PADDED TO 20 BYTES INSTEAD
003900*                  OF ITS ACTUAL LENGTH, WHICH BROKE COLUMN
004000*                  COUNTING DOWNSTREAM.  EACH FIELD IS NOW
004100*                  TRIMMED TO CONTENT BEFORE IT GOES IN, AND THE
004200*                  STRINGS CARRY AN ON OVERFLOW CLAUSE.  TICKET
004300*                  HD-02944.
004400*    050504  RT   DROPPED THE SPECIAL-NAMES PARAGRAPH -- C01 IS
004500*                  NEXT-PAGE IS A PRINTED-REPORT PAGE-CONTROL
004600*                  SETTING AND THIS SUBPROGRAM WRITES NO REPORT.
004700*                  WS-RETURN-CD MOVED OUT OF MISC-FIELDS TO A
004800*                  STANDALONE 77-LEVEL.  TICKET HD-02991.
004900******************************************************************
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER. IBM-390.
005300 OBJECT-COMPUTER. IBM-390.
005400
005500 INPUT-OUTPUT SECTION.
005600
005700 DATA DIVISION.
005800 FILE SECTION.
005900
006000 WORKING-STORAGE SECTION.
006100 77  WS-RETURN-CD                  PIC S9(4) COMP VALUE 0.
006200 01  MISC-FIELDS.
006300     05  WS-OUT-PTR                 PIC 9(04) COMP.
006400     05  WS-FOUND-SW                PIC X(01) VALUE "N".
006500         88  VALUE-WAS-FOUND            VALUE "Y".
006600     05  FILLER                     PIC X(01).
006700
006800 01  WS-OUT-LINE                   PIC X(4000).
006900
007000****** BYTE-TABLE VIEW OF THE OUTPUT LINE, FOR WALKING IT ONE
007100****** COLUMN AT A TIME WHEN A FIELD SPLIT HAS TO BE VERIFIED
007200 01  WS-OUT-LINE-TBL REDEFINES WS-OUT-LINE.
007300     05  WS-OUT-CHAR OCCURS 4000 TIMES
007400                     INDEXED BY WS-OC-IDX    PIC X(01).
007500
007600****** WORK AREA FOR TRIMMING A COLUMN VALUE DOWN TO ITS ACTUAL
007700****** CONTENT BEFORE IT GOES INTO THE OUTPUT LINE -- SEE
007800****** 900-TRIM-TO-LEN.  MAX FIELD ON FILE IS CC-VALUE AT 200.
007900 01  WS-TRIM-FIELDS.
008000     05  WS-TRIM-AREA               PIC X(200).
008100     05  WS-TRIM-LEN                PIC 9(04) COMP.
008200     05  FILLER                     PIC X(04).
008300
008400 01  WS-TRIM-AREA-TBL REDEFINES WS-TRIM-FIELDS.
008500     05  WS-TRIM-CHAR OCCURS 200 TIMES
008600                      INDEXED BY WS-TC-IDX      PIC X(01).
008700     05  FILLER                     PIC X(06).
008800
008900 LINKAGE SECTION.
009000****** COLUMN LIST AND THE CURRENT ROW'S NAME/VALUE TABLE ARE
009100****** BOTH SHAPED LIKE CLINICAL-COLUMN-TABLE -- HEADER HOLDS
009200****** THE COLUMN NAMES IN ORDER, CC-VALUE HOLDS THIS ROW'S
009300****** VALUE FOR EACH ONE (LOADED BY THE CALLER BEFORE THE CALL)
009400 COPY CLNHDR.
009500
009600 01  SAMPLE-ID-PATIENT-ID-REC.
009700     05  SR-SAMPLE-ID               PIC X(20).
009800     05  SR-PATIENT-ID              PIC X(20).
009900     05  SR-OUT-LINE                PIC X(3996).
010000     05  FILLER                     PIC X(04).
010100
010200****** COMBINED-KEY VIEW OF THE LEADING SAMPLE/PATIENT FIELDS,
010300****** USED WHEN THE TWO IDS NEED TO BE COMPARED AS ONE 40-BYTE
010400****** JOIN KEY RATHER THAN TWO SEPARATE MOVES
010500 01  SAMPLE-PATIENT-KEY-VIEW REDEFINES SAMPLE-ID-PATIENT-ID-REC.
010600     05  SPK-COMBINED-KEY           PIC X(40).
010700     05  FILLER                     PIC X(4000).
010800
010900****** HALF VIEW OF THE COMBINED-KEY AREA, USED WHEN ONLY THE
011000****** SAMPLE-ID SIDE OF THE KEY NEEDS TO BE TESTED ON ITS OWN
011100 01  SAMPLE-PATIENT-KEY-QTR REDEFINES SAMPLE-PATIENT-KEY-VIEW.
011200     05  SPK-SAMPLE-ID-SIDE         PIC X(20).
011300     05  SPK-PATIENT-ID-SIDE        PIC X(20).
011400     05  FILLER                     PIC X(4000).
011500
011600 01  RETURN-CD                      PIC S9(4) COMP.
011700
011800 PROCEDURE DIVISION USING CLINICAL-COLUMN-TABLE,
011900                           SAMPLE-ID-PATIENT-ID-REC,
012000                           RETURN-CD.
012100 000-MAINLINE.
012200     MOVE ZERO TO WS-RETURN-CD.
012300     MOVE SPACES TO WS-OUT-LINE.
012400     MOVE 1 TO WS-OUT-PTR.
012500
012600     MOVE SPACES TO WS-TRIM-AREA.
012700     MOVE SR-SAMPLE-ID TO WS-TRIM-AREA (1:20).
012800     MOVE 20 TO WS-TRIM-LEN.
012900     PERFORM 900-TRIM-TO-LEN THRU 900-EXIT.
013000     IF WS-TRIM-LEN > ZERO
013100         STRING WS-OUT-LINE (1:WS-OUT-PTR - 1) DELIMITED BY SIZE
013200                WS-TRIM-AREA (1:WS-TRIM-LEN)   DELIMITED BY SIZE
013300             INTO WS-OUT-LINE
013400             WITH POINTER WS-OUT-PTR
013500             ON OVERFLOW
013600                 MOVE 8 TO WS-RETURN-CD
013700         END-STRING.
013800     STRING WS-OUT-LINE (1:WS-OUT-PTR - 1) DELIMITED BY SIZE
013900            X"09"                          DELIMITED BY SIZE
014000         INTO WS-OUT-LINE
014100         WITH POINTER WS-OUT-PTR
014200         ON OVERFLOW
014300             MOVE 8 TO WS-RETURN-CD
014400     END-STRING.
014500
014600     MOVE SPACES TO WS-TRIM-AREA.
014700     MOVE SR-PATIENT-ID TO WS-TRIM-AREA (1:20).
014800     MOVE 20 TO WS-TRIM-LEN.
014900     PERFORM 900-TRIM-TO-LEN THRU 900-EXIT.
015000     IF WS-TRIM-LEN > ZERO
015100         STRING WS-OUT-LINE (1:WS-OUT-PTR - 1) DELIMITED BY SIZE
015200                WS-TRIM-AREA (1:WS-TRIM-LEN)   DELIMITED BY SIZE
015300             INTO WS-OUT-LINE
015400             WITH POINTER WS-OUT-PTR
015500             ON OVERFLOW
015600                 MOVE 8 TO WS-RETURN-CD
015700         END-STRING.
015800     STRING WS-OUT-LINE (1:WS-OUT-PTR - 1) DELIMITED BY SIZE
015900            X"09"                          DELIMITED BY SIZE
016000         INTO WS-OUT-LINE
016100         WITH POINTER WS-OUT-PTR
016200         ON OVERFLOW
016300             MOVE 8 TO WS-RETURN-CD
016400     END-STRING.
016500
016600     PERFORM 100-EMIT-OTHER-COLUMNS THRU 100-EXIT.
016700
016800     MOVE WS-OUT-LINE TO SR-OUT-LINE.
016900     MOVE WS-RETURN-CD TO RETURN-CD.
017000     GOBACK.
017100
017200******************************************************************
017300*    100-EMIT-OTHER-COLUMNS - WALKS THE HEADER LIST; SAMPLE_ID IS
017400*    SKIPPED (ALREADY EMITTED ABOVE), EVERY OTHER COLUMN -- INCL.
017500*    PATIENT_ID -- IS APPENDED WITH ITS VALUE, IN HEADER ORDER.
017600******************************************************************
017700 100-EMIT-OTHER-COLUMNS.
017800     IF CC-COLUMN-COUNT = ZERO
017900         GO TO 100-EXIT.
018000     SET CC-IDX TO 1.
018100 100-SCAN.
018200     IF CC-IDX > CC-COLUMN-COUNT
018300         GO TO 100-EXIT.
018400     IF CC-HEADER (CC-IDX) = "SAMPLE_ID"
018500         GO TO 100-NEXT.
018600     MOVE SPACES TO WS-TRIM-AREA.
018700     MOVE CC-VALUE (CC-IDX) TO WS-TRIM-AREA (1:200).
018800     MOVE 200 TO WS-TRIM-LEN.
018900     PERFORM 900-TRIM-TO-LEN THRU 900-EXIT.
019000     IF WS-TRIM-LEN = ZERO
019100         STRING WS-OUT-LINE (1:WS-OUT-PTR - 1) DELIMITED BY SIZE
019200                X"09"                           DELIMITED BY SIZE
019300             INTO WS-OUT-LINE
019400             WITH POINTER WS-OUT-PTR
019500             ON OVERFLOW
019600                 MOVE 8 TO WS-RETURN-CD
019700         END-STRING
019800     ELSE
019900         STRING WS-OUT-LINE (1:WS-OUT-PTR - 1) DELIMITED BY SIZE
020000                WS-TRIM-AREA (1:WS-TRIM-LEN)   DELIMITED BY SIZE
020100                X"09"                           DELIMITED BY SIZE
020200             INTO WS-OUT-LINE
020300             WITH POINTER WS-OUT-PTR
020400             ON OVERFLOW
020500                 MOVE 8 TO WS-RETURN-CD
020600         END-STRING
020700     END-IF.
020800 100-NEXT.
020900     SET CC-IDX UP BY 1.
021000     GO TO 100-SCAN.
021100 100-EXIT.
021200     EXIT.
021300
021400******************************************************************
021500*    900-TRIM-TO-LEN - WALKS WS-TRIM-AREA BACKWARD FROM
021600*    WS-TRIM-LEN UNTIL A NON-SPACE BYTE TURNS UP -- THE SAME
021700*    BACKWARD-SCAN TRICK SQZWS USES ON THE PDX SIDE.  THIS SHOP'S
021800*    COMPILER HAS NO FUNCTION LENGTH, SO THE CONTENT LENGTH OF A
021900*    BLANK-PADDED FIELD HAS TO BE FOUND BY HAND.  TICKET HD-02944.
022000******************************************************************
022100 900-TRIM-TO-LEN.
022200 900-LOOP.
022300     IF WS-TRIM-LEN = ZERO
022400         GO TO 900-EXIT.
022500     IF WS-TRIM-CHAR (WS-TRIM-LEN) NOT = SPACE
022600         GO TO 900-EXIT.
022700     SUBTRACT 1 FROM WS-TRIM-LEN.
022800     GO TO 900-LOOP.
022900 900-EXIT.
023000     EXIT.
