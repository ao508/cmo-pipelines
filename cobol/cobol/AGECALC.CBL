000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  AGECALC.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/09.
000700 DATE-COMPILED. 03/14/09.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*    THIS SUBPROGRAM COMPUTES AGE-AT-SEQ-REPORT FOR A SINGLE
001400*    CLINICAL RECORD.  IT IS CALLED ONCE PER RECORD BY CLNMERGE
001500*    WHILE THE DARWIN AGE EXTRACT IS BEING MERGED IN (STEP
001600*    400-LOAD-DARWIN-AGE).  GIVEN THE PATIENT'S CURRENT DARWIN
001700*    AGE AND THE FREE-TEXT SEQ-DATE STRING, IT RETURNS THE WHOLE-
001800*    YEAR AGE THE PATIENT WAS AT THE TIME OF SEQUENCING, CLAMPED
001900*    TO THE 15-90 RANGE THE DOWNSTREAM POOL EXPECTS, OR "NA" IF
002000*    SEQ-DATE CANNOT BE USED.
002100*
002200*    SEQ-DATE ARRIVES IN THE FORM "EEE, DD MMM YYYY KK:MM:SS ZZZ"
002300*    E.G. "MON, 02 JAN 2023 00:00:00 EST".  ONLY THE DD, MMM AND
002400*    YYYY PORTIONS ARE USED -- THE TIME-OF-DAY AND TIME ZONE DO
002500*    NOT AFFECT THE WHOLE-YEAR RESULT.
002600*
002700*    CHANGE LOG
002800*    ----------
002900*    031409  JS   ORIGINAL VERSION FOR THE MSKIMPACT CLINICAL
003000*                  STAGING CONVERSION, REQUEST CR-4471.
003100*    082211  JS   CORRECTED CENTURY WINDOW ON THE ACCEPT-FROM-
003200*                  DATE PIVOT BELOW -- SAW PATIENTS COMPUTE AS
003300*                  110 YEARS OLD ONCE THE RUN DATE CROSSED INTO
003400*                  2011.  TICKET HD-00931.
003500*    040599  MM   Y2K REMEDIATION: CENTURY-WINDOW LOGIC ADDED SO
003600*                  2-DIGIT ACCEPT-FROM-DATE YEARS ABOVE 50 ARE
003700*                  TREATED AS 19XX AND BELOW 50 AS 20XX.  PRIOR
003800*                  TO THIS FIX THE ROUTINE ASSUMED A FLAT 19XX
003900*                  CENTURY AND WOULD HAVE UNDERFLOWED IN 2000.
004000*    111502  RT   ROUNDED THE ELAPSED-YEARS DIVISION OUT TO 4
004100*                  DECIMAL PLACES -- 2-PLACE PRECISION WAS
004200*                  OCCASIONALLY CEILING-ING A WHOLE YEAR TOO
004300*                  HIGH ON PATIENTS SEQUENCED NEAR A BIRTHDAY.
004400*    052305  JS   CLAMP RANGE CONFIRMED WITH CRDB AS 15-90
004500*                  INCLUSIVE PER THE PORTAL'S DE-IDENTIFICATION
004600*                  POLICY.  NO CODE CHANGE, COMMENT ONLY.
004700*    092517  KP   ADDED LEAP-YEAR TEST TO 500-CALC-DAY-NUMBER --
004800*                  DAY NUMBERS FOR MARCH ONWARD IN A LEAP YEAR
004900*                  WERE ONE DAY SHORT.  TICKET HD-02218.
005000*    011820  KP   NO-OP REBUILD FOR THE COBOL DEVELOPMENT CENTER
005100*                  COMPILER UPGRADE.  NO LOGIC CHANGE.
005200*    050504  RT   DROPPED THE SPECIAL-NAMES PARAGRAPH -- C01 IS
005300*                  NEXT-PAGE IS A PRINTED-REPORT PAGE-CONTROL
005400*                  SETTING AND THIS SUBPROGRAM WRITES NO REPORT.
005500*                  WS-RETURN-CD MOVED OUT OF MISC-FIELDS TO A
005600*                  STANDALONE 77-LEVEL.  TICKET HD-02991.
005700******************************************************************
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SOURCE-COMPUTER. IBM-390.
006100 OBJECT-COMPUTER. IBM-390.
006200
006300 INPUT-OUTPUT SECTION.
006400
006500 DATA DIVISION.
006600 FILE SECTION.
006700
006800 WORKING-STORAGE SECTION.
006900 77  WS-RETURN-CD                  PIC S9(4) COMP VALUE 0.
007000
007100****** LITERAL ROW LAYOUT FOR THE MONTH-NAME/CUM-DAYS TABLE, IN
007200****** THE SHOP'S USUAL "SPELL IT OUT, THEN REDEFINE" STYLE
007300 01  MONTH-TABLE-LITERAL.
007400     05  FILLER                     PIC X(6) VALUE "JAN000".
007500     05  FILLER                     PIC X(6) VALUE "FEB031".
007600     05  FILLER                     PIC X(6) VALUE "MAR059".
007700     05  FILLER                     PIC X(6) VALUE "APR090".
007800     05  FILLER                     PIC X(6) VALUE "MAY120".
007900     05  FILLER                     PIC X(6) VALUE "JUN151".
008000     05  FILLER                     PIC X(6) VALUE "JUL181".
008100     05  FILLER                     PIC X(6) VALUE "AUG212".
008200     05  FILLER                     PIC X(6) VALUE "SEP243".
008300     05  FILLER                     PIC X(6) VALUE "OCT273".
008400     05  FILLER                     PIC X(6) VALUE "NOV304".
008500     05  FILLER                     PIC X(6) VALUE "DEC334".
008600
008700 01  MONTH-NAME-TABLE REDEFINES MONTH-TABLE-LITERAL.
008800     05  MONTH-NAME-TBL OCCURS 12 TIMES INDEXED BY MN-IDX.
008900         10  MN-NAME                PIC X(3).
009000         10  MN-CUM-DAYS            PIC 9(3).
009100
009200 01  WS-SEQDATE-TEXT-FIELDS.
009300     05  WS-SEQ-DAY-STR             PIC X(02).
009400     05  WS-SEQ-MON-STR             PIC X(03).
009500     05  WS-SEQ-YEAR-STR            PIC X(04).
009600     05  FILLER                     PIC X(31).
009700
009800****** BYTE-LEVEL VIEW USED ONLY WHEN A FIELD SUPPORT CALL COMES
009900****** IN ASKING "WHAT DID THE RAW SEQ-DATE TEXT LOOK LIKE" --
010000****** SAVES RE-MOVING AC-SEQ-DATE JUST TO DISPLAY IT BYTE-WISE
010100 01  WS-SEQDATE-CHAR-VIEW REDEFINES WS-SEQDATE-TEXT-FIELDS.
010200     05  WS-SEQDATE-CHAR OCCURS 40 TIMES
010300                         INDEXED BY WS-SDC-IDX  PIC X(01).
010400
010500 01  WS-SEQDATE-NUMERIC-FIELDS.
010600     05  WS-SEQ-DAY                 PIC 9(02) COMP.
010700     05  WS-SEQ-MONTH               PIC 9(02) COMP.
010800     05  WS-SEQ-YEAR                PIC 9(04) COMP.
010900     05  WS-SEQ-DAY-NUMBER          PIC 9(07) COMP.
011000     05  FILLER                     PIC X(06).
011100
011200 01  WS-TODAY-FIELDS.
011300     05  WS-TODAY-YYMMDD            PIC 9(06).
011400     05  WS-TODAY-YYMMDD-R REDEFINES WS-TODAY-YYMMDD.
011500         10  WS-TODAY-YY            PIC 9(02).
011600         10  WS-TODAY-MM            PIC 9(02).
011700         10  WS-TODAY-DD            PIC 9(02).
011800     05  WS-TODAY-FULL-YEAR         PIC 9(04) COMP.
011900     05  WS-TODAY-DAY-NUMBER        PIC 9(07) COMP.
012000     05  FILLER                     PIC X(08).
012100
012200 01  WS-CALC-FIELDS.
012300     05  WS-ELAPSED-DAYS            PIC S9(07) COMP-3.
012400     05  WS-ELAPSED-YEARS           PIC S9(03)V9(4) COMP-3.
012500     05  WS-AGE-RAW                 PIC S9(03)V9(4) COMP-3.
012600     05  WS-AGE-TRUNC               PIC S9(03) COMP-3.
012700     05  WS-AGE-WHOLE               PIC S9(03) COMP-3.
012800     05  WS-LEAP-YEAR-SW            PIC X(01) VALUE "N".
012900         88  IS-LEAP-YEAR               VALUE "Y".
013000     05  WS-DIV-QUOTIENT            PIC 9(06) COMP.
013100     05  WS-DIV-REMAINDER           PIC 9(04) COMP.
013200     05  FILLER                     PIC X(10).
013300
013400 LINKAGE SECTION.
013500 01  AGE-CALC-REC.
013600     05  AC-SEQ-DATE                PIC X(40).
013700     05  AC-DARWIN-AGE              PIC 9(03).
013800     05  AC-AGE-AT-SEQ-RPT          PIC X(03).
013900     05  FILLER                     PIC X(04).
014000
014100 01  RETURN-CD                      PIC S9(4) COMP.
014200
014300 PROCEDURE DIVISION USING AGE-CALC-REC, RETURN-CD.
014400 000-MAINLINE.
014500     MOVE ZERO TO WS-RETURN-CD.
014600     IF AC-SEQ-DATE = SPACES
014700        OR AC-SEQ-DATE (1:2) = "NA"
014800         MOVE "NA" TO AC-AGE-AT-SEQ-RPT
014900         GO TO 000-EXIT.
015000
015100     PERFORM 100-PARSE-SEQ-DATE THRU 100-EXIT.
015200     PERFORM 200-GET-TODAY THRU 200-EXIT.
015300     PERFORM 500-CALC-DAY-NUMBER THRU 500-EXIT.
015400     MOVE WS-SEQ-DAY-NUMBER TO WS-ELAPSED-DAYS.
015500     SUBTRACT WS-SEQ-DAY-NUMBER FROM WS-TODAY-DAY-NUMBER
015600             GIVING WS-ELAPSED-DAYS.
015700
015800     COMPUTE WS-ELAPSED-YEARS ROUNDED =
015900             WS-ELAPSED-DAYS / 365.2422.
016000
016100     COMPUTE WS-AGE-RAW ROUNDED =
016200             AC-DARWIN-AGE - WS-ELAPSED-YEARS.
016300
016400     PERFORM 600-CEILING-AGE-RAW THRU 600-EXIT.
016500     PERFORM 700-CLAMP-AGE-WHOLE THRU 700-EXIT.
016600
016700     MOVE WS-AGE-WHOLE TO AC-AGE-AT-SEQ-RPT.
016800 000-EXIT.
016900     MOVE WS-RETURN-CD TO RETURN-CD.
017000     GOBACK.
017100
017200 100-PARSE-SEQ-DATE.
017300****** LAYOUT IS "EEE, DD MMM YYYY KK:MM:SS ZZZ" -- PICK THE
017400****** DD/MMM/YYYY SUBSTRINGS OUT BY POSITION, SHOP STYLE
017500     MOVE AC-SEQ-DATE (6:2)  TO WS-SEQ-DAY-STR.
017600     MOVE AC-SEQ-DATE (9:3)  TO WS-SEQ-MON-STR.
017700     MOVE AC-SEQ-DATE (13:4) TO WS-SEQ-YEAR-STR.
017800     MOVE WS-SEQ-DAY-STR  TO WS-SEQ-DAY.
017900     MOVE WS-SEQ-YEAR-STR TO WS-SEQ-YEAR.
018000
018100     SET MN-IDX TO 1.
018200     SEARCH MONTH-NAME-TBL
018300         AT END
018400             MOVE 1 TO WS-SEQ-MONTH
018500         WHEN MN-NAME (MN-IDX) = WS-SEQ-MON-STR
018600             SET WS-SEQ-MONTH TO MN-IDX
018700     END-SEARCH.
018800 100-EXIT.
018900     EXIT.
019000
019100 200-GET-TODAY.
019200     ACCEPT WS-TODAY-YYMMDD FROM DATE.
019300****** Y2K REMEDIATION 040599 MM -- WINDOW THE 2-DIGIT YEAR
019400     IF WS-TODAY-YY < 50
019500         COMPUTE WS-TODAY-FULL-YEAR = 2000 + WS-TODAY-YY
019600     ELSE
019700         COMPUTE WS-TODAY-FULL-YEAR = 1900 + WS-TODAY-YY.
019800 200-EXIT.
019900     EXIT.
020000
020100 500-CALC-DAY-NUMBER.
020200****** PROLEPTIC-GREGORIAN DAY NUMBER, GOOD FOR SUBTRACTING TWO
020300****** DATES -- NOT TIED TO ANY CALENDAR EPOCH
020400     SET MN-IDX TO WS-SEQ-MONTH.
020500     PERFORM 510-IS-LEAP-YEAR THRU 510-EXIT.
020600     COMPUTE WS-SEQ-DAY-NUMBER =
020700             (WS-SEQ-YEAR * 365) + (WS-SEQ-YEAR / 4)
020800           - (WS-SEQ-YEAR / 100) + (WS-SEQ-YEAR / 400)
020900           + MN-CUM-DAYS (MN-IDX) + WS-SEQ-DAY.
021000     IF IS-LEAP-YEAR AND WS-SEQ-MONTH > 2
021100         ADD 1 TO WS-SEQ-DAY-NUMBER.
021200
021300     MOVE WS-SEQ-YEAR TO WS-TODAY-FULL-YEAR.
021400     SET MN-IDX TO WS-TODAY-MM.
021500     MOVE WS-TODAY-FULL-YEAR TO WS-SEQ-YEAR.
021600     PERFORM 510-IS-LEAP-YEAR THRU 510-EXIT.
021700     COMPUTE WS-TODAY-DAY-NUMBER =
021800             (WS-TODAY-FULL-YEAR * 365) + (WS-TODAY-FULL-YEAR / 4)
021900           - (WS-TODAY-FULL-YEAR / 100)
022000           + (WS-TODAY-FULL-YEAR / 400)
022100           + MN-CUM-DAYS (MN-IDX) + WS-TODAY-DD.
022200     IF IS-LEAP-YEAR AND WS-TODAY-MM > 2
022300         ADD 1 TO WS-TODAY-DAY-NUMBER.
022400 500-EXIT.
022500     EXIT.
022600
022700 510-IS-LEAP-YEAR.
022800****** ADDED 092517 KP -- SEE CHANGE LOG.  THIS DIALECT HAS NO
022900****** INTRINSIC MOD FUNCTION -- DIVIDE-BY-TRUNCATE-MULTIPLY
023000****** BACK OUT THE REMAINDER INSTEAD, SHOP STYLE
023100     MOVE "N" TO WS-LEAP-YEAR-SW.
023200     COMPUTE WS-DIV-QUOTIENT = WS-SEQ-YEAR / 4.
023300     COMPUTE WS-DIV-REMAINDER =
023400             WS-SEQ-YEAR - (WS-DIV-QUOTIENT * 4).
023500     IF WS-DIV-REMAINDER = 0
023600         COMPUTE WS-DIV-QUOTIENT = WS-SEQ-YEAR / 100
023700         COMPUTE WS-DIV-REMAINDER =
023800                 WS-SEQ-YEAR - (WS-DIV-QUOTIENT * 100)
023900         IF WS-DIV-REMAINDER NOT = 0
024000             MOVE "Y" TO WS-LEAP-YEAR-SW
024100         ELSE
024200             COMPUTE WS-DIV-QUOTIENT = WS-SEQ-YEAR / 400
024300             COMPUTE WS-DIV-REMAINDER =
024400                     WS-SEQ-YEAR - (WS-DIV-QUOTIENT * 400)
024500             IF WS-DIV-REMAINDER = 0
024600                 MOVE "Y" TO WS-LEAP-YEAR-SW.
024700 510-EXIT.
024800     EXIT.
024900
025000 600-CEILING-AGE-RAW.
025100****** NO ROUNDED-UP (CEILING) VERB IN THIS DIALECT -- TRUNCATE
025200****** TOWARD ZERO, THEN BUMP BY ONE WHEN THE RAW VALUE WAS
025300****** POSITIVE AND HAD A FRACTION (TRUNCATION TOWARD ZERO ON A
025400****** NEGATIVE VALUE IS ALREADY THE CEILING)
025500     COMPUTE WS-AGE-TRUNC = WS-AGE-RAW.
025600     IF WS-AGE-RAW > 0 AND WS-AGE-RAW > WS-AGE-TRUNC
025700         COMPUTE WS-AGE-WHOLE = WS-AGE-TRUNC + 1
025800     ELSE
025900         MOVE WS-AGE-TRUNC TO WS-AGE-WHOLE.
026000 600-EXIT.
026100     EXIT.
026200
026300 700-CLAMP-AGE-WHOLE.
026400     IF WS-AGE-WHOLE > 90
026500         MOVE 90 TO WS-AGE-WHOLE.
026600     IF WS-AGE-WHOLE < 15
026700         MOVE 15 TO WS-AGE-WHOLE.
026800 700-EXIT.
026900     EXIT.
