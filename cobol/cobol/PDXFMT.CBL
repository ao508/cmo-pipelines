000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  PDXFMT.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 06/09/11.
000700 DATE-COMPILED. 06/09/11.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*    CALLED ONCE PER PDX (PATIENT-DERIVED XENOGRAFT) TIMELINE
001400*    RECORD TO BUILD ITS TAB-DELIMITED OUTPUT LINE.  THE CALLER
001500*    SUPPLIES THE RECORD AS A NAME/VALUE TABLE (PDX-RECORD-
001600*    FIELD-TBL) AND THE ORDERED LIST OF FIELD NAMES TO EMIT
001700*    (PDX-FIELD-ORDER-TBL).  FOR EACH NAME IN FIELD ORDER, THE
001800*    MATCHING VALUE IS FOUND BY A TABLE SEARCH AGAINST THE
001900*    RECORD'S OWN NAME/VALUE PAIRS -- THE UPSTREAM EXTRACT CARRIES
002000*    EACH PDX RECORD'S FIELDS IN WHATEVER ORDER THEY HAPPENED TO
002100*    COME OFF THE FEED, SO THE LOOKUP HAS TO BE BY NAME, NOT
002200*    POSITION -- SQUEEZED THROUGH SQZWS TO NORMALIZE EMBEDDED
002300*    WHITESPACE, AND APPENDED TO THE OUTPUT LINE.  NO HEADER LINE
002400*    IS PRODUCED HERE; THAT IS A SEPARATE, OUT-OF-SCOPE STEP.
002500*
002600*    CHANGE LOG
002700*    ----------
002800*    060911  JS   ORIGINAL VERSION, REQUEST CR-4488, FOR THE
002900*                  PDX TIMELINE FEED INTO THE GENOMICS STAGING
003000*                  AREA.
003100*    040599  MM   Y2K REMEDIATION SWEEP -- NO DATE FIELDS IN
003200*                  THIS MODULE, NO CHANGE REQUIRED.
003300*    021315  RT   A FIELD NAME WITH NO MATCH IN THE RECORD'S
003400*                  TABLE NOW EMITS AN EMPTY VALUE INSTEAD OF
003500*                  ABENDING -- PDX RECORDS DO NOT ALL CARRY THE
003600*                  SAME FIELD SET.  TICKET HD-01972.
003700*    081719  KP   WIDENED WS-OUT-LINE TO MATCH PATWRT'S 4000-
003800*                  BYTE OUTPUT AREA.  NO LOGIC CHANGE.
003900*    022203  RT   SQZWS NOW RETURNS SW-LENGTH ALONGSIDE SW-VALUE,
004000*                  AND THIS PROGRAM STRINGS ONLY THAT MANY BYTES
004100*                  IN -- SW-VALUE WAS GOING IN AT ITS FULL 196-
004200*                  BYTE WIDTH, SO EVERY PDX FIELD CAME OUT BLANK-
004300*                  PADDED IN THE TIMELINE EXTRACT.  STRINGS NOW
004400*                  ALSO CARRY AN ON OVERFLOW CLAUSE.  TICKET
004500*                  HD-02944.
004600*    030504  RT   SW-VALUE WIDENED FROM 196 TO 200 BYTES TO MATCH
004700*                  PDXR-FIELD-VALUE -- A FIELD VALUE 197-200 BYTES
004800*                  LONG WAS STILL GETTING ITS LAST 4 BYTES DROPPED
004900*                  ON THE MOVE INTO SW-VALUE, BEFORE SQZWS EVER
005000*                  SAW IT.  SEE SQZWS CHANGE LOG.  TICKET HD-02961.
005100*    050504  RT   DROPPED THE SPECIAL-NAMES PARAGRAPH -- C01 IS
005200*                  NEXT-PAGE IS A PRINTED-REPORT PAGE-CONTROL
005300*                  SETTING AND THIS SUBPROGRAM WRITES NO REPORT.
005400*                  WS-RETURN-CD AND WS-SUB-RETURN-CD MOVED OUT OF
005500*                  MISC-FIELDS TO STANDALONE 77-LEVELS.  TICKET
005600*                  HD-02991.
005700******************************************************************
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SOURCE-COMPUTER. IBM-390.
006100 OBJECT-COMPUTER. IBM-390.
006200 INPUT-OUTPUT SECTION.
006300
006400 DATA DIVISION.
006500 FILE SECTION.
006600
006700 WORKING-STORAGE SECTION.
006800 77  WS-RETURN-CD                  PIC S9(4) COMP VALUE 0.
006900 77  WS-SUB-RETURN-CD              PIC S9(4) COMP VALUE 0.
007000 01  MISC-FIELDS.
007100     05  WS-OUT-PTR                 PIC 9(04) COMP.
007200     05  WS-FOUND-SW                PIC X(01) VALUE "N".
007300         88  VALUE-WAS-FOUND            VALUE "Y".
007400     05  FILLER                     PIC X(01).
007500
007600 01  WS-OUT-LINE                   PIC X(4000).
007700
007800****** TABLE VIEW OF THE OUTPUT LINE, USED ONLY WHEN A FIELD
007900****** BOUNDARY HAS TO BE WALKED BYTE BY BYTE
008000 01  WS-OUT-LINE-TBL REDEFINES WS-OUT-LINE.
008100     05  WS-OUT-CHAR OCCURS 4000 TIMES
008200                     INDEXED BY WS-OC-IDX    PIC X(01).
008300
008400 01  WS-SQUEEZE-REC.
008500     05  SW-VALUE                   PIC X(200).
008600     05  SW-LENGTH                  PIC 9(04) COMP.
008700
008800****** FRONT-HALF/BACK-HALF VIEW OF THE SQUEEZE WORK AREA, KEPT
008900****** FOR PARITY WITH SQZWS'S OWN LINKAGE REDEFINES.  BACK HALF
009000****** IS 102 BYTES (REMAINING 100 OF SW-VALUE PLUS SW-LENGTH)
009100****** SO THE SPLIT STILL COVERS ALL 202 BYTES.  TICKET HD-02961.
009200 01  WS-SQUEEZE-HALF REDEFINES WS-SQUEEZE-REC.
009300     05  SW-VALUE-FIRST-HALF        PIC X(100).
009400     05  SW-VALUE-LAST-HALF         PIC X(102).
009500
009600 LINKAGE SECTION.
009700 COPY PDXREC.
009800
009900 01  PDX-OUT-LINE-REC.
010000     05  PDXL-OUT-LINE              PIC X(3996).
010100     05  FILLER                     PIC X(04).
010200
010300****** ALTERNATE VIEW OF THE CALLER'S OUTPUT-LINE AREA, SPLIT
010400****** INTO TWO 2000-BYTE HALVES -- NOT CURRENTLY USED BY ANY
010500****** PARAGRAPH BUT KEPT FOR THE NEXT WIDENING LIKE HD-01699
010600 01  PDX-OUT-LINE-HALF REDEFINES PDX-OUT-LINE-REC.
010700     05  PDXL-OUT-LINE-FIRST-HALF   PIC X(2000).
010800     05  PDXL-OUT-LINE-LAST-HALF    PIC X(2000).
010900
011000 01  RETURN-CD                      PIC S9(4) COMP.
011100
011200 PROCEDURE DIVISION USING PDX-FIELD-ORDER-TABLE,
011300                           PDX-RECORD-FIELD-TABLE,
011400                           PDX-OUT-LINE-REC,
011500                           RETURN-CD.
011600 000-MAINLINE.
011700     MOVE ZERO TO WS-RETURN-CD.
011800     MOVE SPACES TO WS-OUT-LINE.
011900     MOVE 1 TO WS-OUT-PTR.
012000
012100     IF PDXO-FIELD-COUNT = ZERO
012200         GO TO 000-DONE.
012300     SET PDXO-IDX TO 1.
012400 000-FIELD-LOOP.
012500     IF PDXO-IDX > PDXO-FIELD-COUNT
012600         GO TO 000-DONE.
012700     PERFORM 100-LOOKUP-FIELD-VALUE THRU 100-EXIT.
012800     PERFORM 200-SQUEEZE-VALUE THRU 200-EXIT.
012900     IF PDXO-IDX = 1
013000         IF SW-LENGTH > ZERO
013100             STRING SW-VALUE (1:SW-LENGTH) DELIMITED BY SIZE
013200                 INTO WS-OUT-LINE
013300                 WITH POINTER WS-OUT-PTR
013400                 ON OVERFLOW
013500                     MOVE 8 TO WS-RETURN-CD
013600             END-STRING
013700         END-IF
013800     ELSE
013900         IF SW-LENGTH = ZERO
014000             STRING WS-OUT-LINE (1:WS-OUT-PTR - 1) DELIMITED BY SIZE
014100                    X"09"                           DELIMITED BY SIZE
014200                 INTO WS-OUT-LINE
014300                 WITH POINTER WS-OUT-PTR
014400                 ON OVERFLOW
014500                     MOVE 8 TO WS-RETURN-CD
014600             END-STRING
014700         ELSE
014800             STRING WS-OUT-LINE (1:WS-OUT-PTR - 1) DELIMITED BY SIZE
014900                    X"09"                           DELIMITED BY SIZE
015000                    SW-VALUE (1:SW-LENGTH)          DELIMITED BY SIZE
015100                 INTO WS-OUT-LINE
015200                 WITH POINTER WS-OUT-PTR
015300                 ON OVERFLOW
015400                     MOVE 8 TO WS-RETURN-CD
015500             END-STRING
015600         END-IF
015700     END-IF.
015800     SET PDXO-IDX UP BY 1.
015900     GO TO 000-FIELD-LOOP.
016000 000-DONE.
016100     MOVE WS-OUT-LINE TO PDXL-OUT-LINE.
016200     MOVE WS-RETURN-CD TO RETURN-CD.
016300     GOBACK.
016400
016500******************************************************************
016600*    100-LOOKUP-FIELD-VALUE - LINEAR SEARCH OF THE RECORD'S
016700*    NAME/VALUE TABLE FOR THE FIELD NAME CURRENTLY BEING EMITTED.
016800*    A MISS LEAVES THE VALUE BLANK PER TICKET HD-01972.
016900******************************************************************
017000 100-LOOKUP-FIELD-VALUE.
017100     MOVE "N" TO WS-FOUND-SW.
017200     MOVE SPACES TO SW-VALUE.
017300     IF PDXR-FIELD-COUNT = ZERO
017400         GO TO 100-EXIT.
017500     SET PDXR-SRCH-IDX TO 1.
017600     SEARCH PDXR-FIELD-TBL
017700         WHEN PDXR-FIELD-NAME (PDXR-SRCH-IDX) =
017800                  PDXO-FIELD-NAME (PDXO-IDX)
017900             MOVE PDXR-FIELD-VALUE (PDXR-SRCH-IDX) TO SW-VALUE
018000             MOVE "Y" TO WS-FOUND-SW
018100     END-SEARCH.
018200 100-EXIT.
018300     EXIT.
018400
018500 200-SQUEEZE-VALUE.
018600     CALL "SQZWS" USING WS-SQUEEZE-REC, WS-SUB-RETURN-CD.
018700 200-EXIT.
018800     EXIT.
