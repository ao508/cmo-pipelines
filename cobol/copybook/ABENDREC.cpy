000100******************************************************************
000200* ABENDREC  --  SHOP-STANDARD ABEND/DIAGNOSTIC DISPLAY RECORD   *
000300*               WRITTEN TO SYSOUT BY EVERY BATCH STEP IN THE    *
000400*               CLINICAL STAGING SUITE WHEN A JOB GOES DOWN     *
000500*               OR A CONTROL TOTAL FAILS TO BALANCE.            *
000600******************************************************************
000700 01  ABEND-REC.
000800     05  PARA-NAME                  PIC X(20).
000900     05  FILLER                     PIC X(02) VALUE SPACES.
001000     05  ABEND-REASON               PIC X(60).
001100     05  FILLER                     PIC X(02) VALUE SPACES.
001200     05  EXPECTED-VAL               PIC X(09).
001300     05  FILLER                     PIC X(02) VALUE SPACES.
001400     05  ACTUAL-VAL                 PIC X(09).
001500     05  FILLER                     PIC X(26) VALUE SPACES.
