000100******************************************************************
000200* DWNAGE   --  DARWIN AGE EXTRACT (MSKIMPACT STUDY ONLY)        *
000300*              TAB-DELIMITED, ONE HEADER LINE.  READ SEQUEN-     *
000400*              TIALLY, ONE ROW AT A TIME, AND APPLIED IMMEDI-    *
000500*              ATELY AGAINST EVERY MATCHING PATIENT'S            *
000600*              CLINICAL-RECORD-TBL ENTRIES (400-LOAD-DARWIN-AGE *
000700*              IN CLNMERGE) TO DRIVE THE AGE-AT-SEQ-REPORT CALL.*
000800*              NO WHOLE-FILE TABLE IS KEPT -- THE EXTRACT IS NOT*
000900*              SORTED BY PATIENT, SO THERE IS NO WAY TO STOP    *
001000*              SCANNING IT EARLY; EVERY ROW IS READ IN TURN.    *
001100******************************************************************
001200 01  DARWIN-AGE-REC.
001300     05  DWAG-PATIENT-ID            PIC X(20).
001400     05  DWAG-AGE                   PIC 9(03).
001500     05  FILLER                     PIC X(17).
