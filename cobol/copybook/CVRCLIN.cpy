000100******************************************************************
000200* CVRCLIN  --  CLINICAL STAGING / CVR MERGED-RESULT RECORD      *
000300*              AND THE IN-MEMORY TABLES CLNMERGE HOLDS THE      *
000400*              MERGED PATIENT/SAMPLE ROWS AND THE PORTAL-SAMPLE *
000500*              / NEW-DMP-SAMPLE SETS IN, FOR THE DURATION OF    *
000600*              A RUN.  NO KSDS IS USED HERE -- EVERY LOOKUP     *
000700*              BELOW IS A LINEAR SEARCH OF AN OCCURS TABLE.     *
000800******************************************************************
000900 01  CVR-CLINICAL-REC.
001000     05  CVRC-PATIENT-ID            PIC X(20).
001100     05  CVRC-SAMPLE-ID             PIC X(20).
001200     05  CVRC-SEQ-DATE              PIC X(40).
001300     05  CVRC-AGE-AT-SEQ-RPT        PIC X(03).
001400     05  CVRC-ONCOTREE-CODE         PIC X(10).
001500     05  CVRC-CANCER-TYPE           PIC X(40).
001600     05  CVRC-SOURCE-FLAG           PIC X(01).
001700         88  CVRC-FROM-STAGING-FILE     VALUE "S".
001800         88  CVRC-FROM-CVR-FEED          VALUE "C".
001900     05  FILLER                     PIC X(30).
002000
002100******************************************************************
002200* CLINICAL-RECORD-TBL HOLDS EVERY STAGING RECORD IN MEMORY FOR   *
002300* THE DURATION OF THE MERGE -- ONE ENTRY PER SAMPLE, SCANNED BY  *
002400* PATIENT-ID WHEN THE DARWIN FILES ARE MERGED IN AND WALKED IN   *
002500* ARRIVAL ORDER AT EMIT TIME (600-EMIT-RECORDS IN CLNMERGE).     *
002600* THIS COMPILER HAS NO KEYED IN-MEMORY LOOKUP, SO CR-PATIENT-ID  *
002700* IS SEARCHED LINEARLY EACH TIME A DARWIN ROW NEEDS ITS MATCH.   *
002800 01  CLINICAL-RECORD-TABLE.
002900     05  CR-RECORD-COUNT            PIC 9(05) COMP.
003000     05  CLINICAL-RECORD-TBL OCCURS 5000 TIMES
003100                             INDEXED BY CR-IDX, CR-SRCH-IDX.
003200         10  CR-PATIENT-ID          PIC X(20).
003300         10  CR-SAMPLE-ID           PIC X(20).
003400         10  CR-SEQ-DATE            PIC X(40).
003500         10  CR-AGE-AT-SEQ-RPT      PIC X(03).
003600         10  CR-ONCOTREE-CODE       PIC X(10).
003700         10  CR-CANCER-TYPE         PIC X(40).
003800         10  CR-PORTAL-FLAG         PIC X(01).
003900             88  CR-IN-PORTAL           VALUE "Y".
004000         10  CR-REMOVED-FLAG        PIC X(01).
004100             88  CR-WAS-REMOVED         VALUE "Y".
004200         10  CR-EMITTED-FLAG        PIC X(01).
004300             88  CR-WAS-EMITTED         VALUE "Y".
004400         10  CR-SEQDATE-SET-FLAG    PIC X(01).
004500             88  CR-SEQDATE-ALREADY-SET VALUE "Y".
004600         10  FILLER                 PIC X(09).
004700
004800******************************************************************
004900* PORTAL-SAMPLE-TBL IS THE "PORTAL SAMPLES" SET -- SAMPLE_IDs   *
005000* REGISTERED WHEN A CLINICAL-FILE ROW IS LOADED.  THE EMIT LOOP *
005100* CHECKS THIS TABLE, NOT THE CR-PORTAL-FLAG ABOVE, SINCE THE    *
005200* SET CAN SHRINK BETWEEN LOAD TIME AND EMIT TIME.               *
005300******************************************************************
005400 01  PORTAL-SAMPLE-TABLE.
005500     05  PS-SAMPLE-COUNT            PIC 9(05) COMP.
005600     05  PS-REMOVED-COUNT           PIC 9(05) COMP.
005700     05  PORTAL-SAMPLE-TBL OCCURS 5000 TIMES
005800                            INDEXED BY PS-IDX, PS-SRCH-IDX.
005900         10  PS-SAMPLE-ID           PIC X(20).
006000         10  PS-ACTIVE-FLAG         PIC X(01).
006100             88  PS-STILL-ACTIVE        VALUE "Y".
006200         10  FILLER                 PIC X(09).
006300
006400******************************************************************
006500* NEWDMP-SAMPLE-TBL IS THE NEW-DMP-SAMPLES EXCLUSION SET, LOADED *
006600* FROM THE SHOP'S DDS0001.CVRNEWDM CONTROL FILE BEFORE THE      *
006700* CLINICAL STAGING FILE IS READ.                                *
006800******************************************************************
006900 01  NEWDMP-SAMPLE-TABLE.
007000     05  ND-SAMPLE-COUNT            PIC 9(05) COMP.
007100     05  NEWDMP-SAMPLE-TBL OCCURS 5000 TIMES INDEXED BY ND-IDX.
007200         10  ND-SAMPLE-ID           PIC X(20).
007300         10  FILLER                 PIC X(10).
