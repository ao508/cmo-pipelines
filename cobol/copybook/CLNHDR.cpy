000100******************************************************************
000200* CLNHDR   --  ORDERED CLINICAL COLUMN TABLE, SHARED BY SMPLROW *
000300*              (WHICH USES THE HEADER + VALUE FIELDS TO BUILD A *
000400*              SAMPLE DATA LINE) AND PATWRT (WHICH USES THE     *
000500*              HEADER + THE FOUR METADATA FIELDS TO BUILD THE   *
000600*              FOUR '#' HEADER LINES OF THE PATIENT STAGING     *
000700*              FILE).  POSITION IN THE TABLE IS THE COLUMN'S    *
000800*              ORIGINAL ORDER, EXACTLY AS SUPPLIED BY THE RUN.  *
000900******************************************************************
001000 01  CLINICAL-COLUMN-TABLE.
001100     05  CC-COLUMN-COUNT            PIC 9(04) COMP.
001200     05  CC-PATIENT-ID-POS          PIC 9(04) COMP.
001300     05  CLINICAL-COLUMN-TBL OCCURS 300 TIMES
001400                             INDEXED BY CC-IDX, CC-SRCH-IDX.
001500         10  CC-HEADER              PIC X(40).
001600         10  CC-DISPLAY-NAME        PIC X(60).
001700         10  CC-DESCRIPTION         PIC X(200).
001800         10  CC-DATATYPE            PIC X(20).
001900         10  CC-PRIORITY            PIC X(10).
002000         10  CC-VALUE               PIC X(200).
002100         10  FILLER                 PIC X(10).
