000100******************************************************************
000200* PDXREC   --  PDX TIMELINE FIELD-ORDER LIST AND PER-RECORD     *
000300*              FIELD-NAME/FIELD-VALUE TABLE.  PDXFMT SEARCHES   *
000400*              PDX-RECORD-FIELD-TBL BY NAME FOR EACH ENTRY OF   *
000500*              PDX-FIELD-ORDER-TBL -- THE FEED DOES NOT CARRY   *
000600*              ITS FIELDS IN A FIXED POSITION, SO LOOKUP MUST   *
000650*              GO BY NAME RATHER THAN COLUMN NUMBER.            *
000700******************************************************************
000800 01  PDX-FIELD-ORDER-TABLE.
000900     05  PDXO-FIELD-COUNT           PIC 9(04) COMP.
001000     05  PDXO-FIELD-TBL OCCURS 100 TIMES INDEXED BY PDXO-IDX.
001100         10  PDXO-FIELD-NAME        PIC X(40).
001200         10  FILLER                 PIC X(10).
001300
001400 01  PDX-RECORD-FIELD-TABLE.
001500     05  PDXR-FIELD-COUNT           PIC 9(04) COMP.
001600     05  PDXR-FIELD-TBL OCCURS 100 TIMES
001700                        INDEXED BY PDXR-IDX, PDXR-SRCH-IDX.
001800         10  PDXR-FIELD-NAME        PIC X(40).
001900         10  PDXR-FIELD-VALUE       PIC X(200).
002000         10  FILLER                 PIC X(10).
