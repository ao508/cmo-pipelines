000100******************************************************************
000200* DWNSEQD  --  DARWIN SEQ-DATE EXTRACT (MSKIMPACT STUDY ONLY)   *
000300*              TAB-DELIMITED, ONE HEADER LINE.  READ SEQUEN-     *
000400*              TIALLY, ONE ROW AT A TIME, AND APPLIED IMMEDI-    *
000500*              ATELY AGAINST THE FIRST NOT-YET-DATED PATIENT/   *
000600*              SAMPLE MATCH IN CLINICAL-RECORD-TBL (300-LOAD-   *
000700*              DARWIN-SEQDATE IN CLNMERGE).  NO WHOLE-FILE       *
000800*              TABLE IS KEPT -- THE EXTRACT IS NOT SORTED BY     *
000900*              PATIENT, SO THERE IS NO WAY TO STOP SCANNING IT  *
001000*              EARLY; EVERY ROW IS READ IN TURN.                *
001100******************************************************************
001200 01  DARWIN-SEQDATE-REC.
001300     05  DWSQ-PATIENT-ID            PIC X(20).
001400     05  DWSQ-SAMPLE-ID             PIC X(20).
001500     05  DWSQ-SEQ-DATE              PIC X(40).
001600     05  FILLER                     PIC X(20).
