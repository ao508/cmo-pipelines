000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  PATWRT.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 01/01/10.
000700 DATE-COMPILED. 01/01/10.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*    PATWRT BUILDS THE PATIENT-LEVEL CLINICAL STAGING FILE FOR
001400*    THE GENOMICS WAREHOUSE LOADER --
001500*    DATA_CLINICAL_PATIENT_<STUDYID>.TXT.  THE FILE OPENS WITH
001600*    FOUR '#'-PREFIXED METADATA LINES (DISPLAY NAME, DESCRIPTION,
001700*    DATATYPE, PRIORITY) AND A PLAIN HEADER LINE, EACH REORDERED
001800*    SO THE PATIENT_ID COLUMN COMES FIRST, FOLLOWED BY ONE
001900*    ALREADY-FORMATTED DATA LINE PER PATIENT, COPIED THROUGH
002000*    UNCHANGED FROM PATROWS.
002100*
002200*    CHANGE LOG
002300*    ----------
002400*    010110  JS   ORIGINAL VERSION, REQUEST CR-4471, SPLIT OUT
002500*                  OF CLNMERGE SO THE WRITER COULD BE RERUN ON
002600*                  ITS OWN AGAINST A SAVED PATROWS EXTRACT.
002700*    040599  MM   Y2K REMEDIATION SWEEP -- NO DATE FIELDS IN
002800*                  THIS STEP, NO CHANGE REQUIRED.  LOGGED FOR
002900*                  THE AUDIT TRAIL.
003000*    061412  RT   COLUMN-DEF TABLE RAISED FROM 100 TO 300 ENTRIES
003100*                  -- MSKIMPACT CLINICAL ATTRIBUTE COUNT OUTGREW
003200*                  THE ORIGINAL SIZING.  TICKET HD-01699.
003300*    042016  KP   PATIENT_ID-FIRST REORDER NOW RECOMPUTES THE
003400*                  ORIGINAL HEADER POSITION SEPARATELY FOR EACH
003500*                  OF THE FIVE LINES INSTEAD OF REUSING A SAVED
003600*                  INDEX -- A REORDERED COPY HAD BEEN SHIFTING
003700*                  OUT OF SYNC ON THE SECOND AND LATER LINES.
003800*                  TICKET HD-02617.
003900*    081719  KP   WIDENED WS-OUT-LINE FROM 2000 TO 4000 BYTES --
004000*                  A 90-PLUS COLUMN CLINICAL ATTRIBUTE FILE WAS
004100*                  TRUNCATING THE DESCRIPTION HEADER LINE.
004200*    022203  RT   081719'S WIDENING DID NOT ACTUALLY FIX THE
004300*                  DESCRIPTION LINE -- 210-EMIT-ONE-FIELD WAS
004400*                  STILL STRINGING EACH COLUMN-DEF FIELD IN AT
004500*                  ITS FULL BLANK-PADDED WIDTH, SO A WIDE FILE
004600*                  STILL RAN THE POINTER OFF THE END OF THE 4000-
004700*                  BYTE AREA, JUST AT A HIGHER COLUMN COUNT THAN
004800*                  BEFORE.  EACH FIELD IS NOW TRIMMED TO ITS
004900*                  ACTUAL CONTENT BEFORE IT GOES IN, AND THE
005000*                  STRING NOW CARRIES AN ON OVERFLOW CLAUSE SO A
005100*                  FUTURE OVERRUN SETS A RETURN CODE INSTEAD OF
005200*                  SILENTLY DROPPING THE REST OF THE LINE.
005300*                  TICKET HD-02944.
005400*    042104  RT   OPEN OF COLDEFFL NOW CHECKED FOR BAD FILE
005500*                  STATUS -- A MISSING OR UNREADABLE COLUMN-
005600*                  DEFINITION CONTROL FILE WAS FALLING THROUGH
005700*                  INTO 100-LOAD-COLUMN-DEFS AND PRODUCING A
005800*                  STAGING FILE WITH NO CLINICAL ATTRIBUTE
005900*                  COLUMNS AT ALL INSTEAD OF STOPPING THE STEP.
006000*                  ADDED COPY ABENDREC AND 1000-ABEND-RTN, SAME
006100*                  AS CLNMERGE'S.  TICKET HD-02979.
006200*    050504  RT   210-EMIT-ONE-FIELD'S ON OVERFLOW CLAUSES SET
006300*                  WS-RETURN-CD, BUT NO SUCH FIELD WAS EVER
006400*                  DECLARED IN MISC-FIELDS -- ADDED IT.  ALSO
006500*                  DROPPED THE SPECIAL-NAMES PARAGRAPH (C01 IS
006600*                  NEXT-PAGE IS A PRINTED-REPORT PAGE-CONTROL
006700*                  SETTING; THIS STEP WRITES NO REPORT AND NEVER
006800*                  REFERENCED IT) AND PULLED WS-RETURN-CD AND
006900*                  WS-UNSTR-PTR OUT TO STANDALONE 77-LEVELS, THE
007000*                  WAY DALYUPDT ALWAYS CARRIED ITS OWN SCALARS.
007100*                  TICKET HD-02991.
007200******************************************************************
007300 ENVIRONMENT DIVISION.
007400 CONFIGURATION SECTION.
007500 SOURCE-COMPUTER. IBM-390.
007600 OBJECT-COMPUTER. IBM-390.
007700
007800 INPUT-OUTPUT SECTION.
007900 FILE-CONTROL.
008000     SELECT COLDEFFL   ASSIGN TO COLDEFFL
008100            FILE STATUS IS WS-COLDEF-STATUS.
008200     SELECT PATROWS    ASSIGN TO PATROWS
008300            FILE STATUS IS WS-PATROWS-STATUS.
008400     SELECT PATOUT     ASSIGN TO PATOUT
008500            FILE STATUS IS WS-PATOUT-STATUS.
008600
008700 DATA DIVISION.
008800 FILE SECTION.
008900 FD  COLDEFFL
009000     RECORDING MODE IS F
009100     LABEL RECORDS ARE STANDARD.
009200 01  COLDEFFL-REC                  PIC X(520).
009300
009400****** HALF-RECORD VIEW OF THE COLUMN-DEFINITION LINE, KEPT FOR
009500****** THE SAME REASON THE WORK AREAS BELOW ARE SPLIT
009600 01  COLDEFFL-HALF REDEFINES COLDEFFL-REC.
009700     05  COLDEFFL-FIRST-HALF        PIC X(260).
009800     05  COLDEFFL-LAST-HALF         PIC X(260).
009900
010000 FD  PATROWS
010100     RECORDING MODE IS F
010200     LABEL RECORDS ARE STANDARD.
010300 01  PATROWS-REC                   PIC X(4000).
010400
010500 FD  PATOUT
010600     RECORDING MODE IS F
010700     LABEL RECORDS ARE STANDARD.
010800 01  PATOUT-REC                    PIC X(4000).
010900
011000 WORKING-STORAGE SECTION.
011100 01  MISC-FIELDS.
011200     05  WS-COLDEF-STATUS           PIC X(02) VALUE "00".
011300         88  COLDEF-OK                  VALUE "00".
011400         88  COLDEF-EOF                 VALUE "10".
011500     05  WS-PATROWS-STATUS          PIC X(02) VALUE "00".
011600         88  PATROWS-OK                 VALUE "00".
011700         88  PATROWS-EOF                VALUE "10".
011800     05  WS-PATOUT-STATUS           PIC X(02) VALUE "00".
011900         88  PATOUT-OK                  VALUE "00".
012000     05  WS-ROWS-WRITTEN            PIC 9(05) COMP VALUE 0.
012100     05  WS-FIELD-SEL               PIC X(01).
012200         88  SEL-IS-HEADER              VALUE "H".
012300         88  SEL-IS-DISPLAY-NAME        VALUE "D".
012400         88  SEL-IS-DESCRIPTION         VALUE "E".
012500         88  SEL-IS-DATATYPE            VALUE "T".
012600         88  SEL-IS-PRIORITY            VALUE "P".
012700     05  FILLER                     PIC X(01).
012800
012900 77  WS-RETURN-CD                  PIC S9(4) COMP VALUE 0.
013000 77  WS-UNSTR-PTR                  PIC 9(04) COMP.
013100
013200 01  WS-OUT-LINE                   PIC X(4000).
013300
013400****** BYTE-TABLE VIEW OF THE OUTPUT LINE, USED WHEN A COLUMN
013500****** BOUNDARY (A TAB) HAS TO BE FOUND BY WALKING ONE CHAR AT
013600****** A TIME RATHER THAN BY A WHOLE-FIELD MOVE
013700 01  WS-OUT-LINE-TBL REDEFINES WS-OUT-LINE.
013800     05  WS-OUT-CHAR OCCURS 4000 TIMES
013900                     INDEXED BY WS-OC-IDX    PIC X(01).
014000
014100 01  WS-OUT-PTR                    PIC 9(04) COMP.
014200
014300****** HALF-LINE VIEW OF THE OUTPUT WORK AREA, KEPT FOR THE SAME
014400****** REASON SQZWS KEEPS ONE ON ITS OWN WORK AREA
014500 01  WS-OUT-LINE-HALF REDEFINES WS-OUT-LINE.
014600     05  WS-OUT-LINE-FIRST-HALF     PIC X(2000).
014700     05  WS-OUT-LINE-LAST-HALF      PIC X(2000).
014800
014900****** WORK AREA FOR TRIMMING A COLUMN-DEF FIELD DOWN TO ITS
015000****** ACTUAL CONTENT BEFORE IT GOES INTO THE OUTPUT LINE --
015100****** SEE 900-TRIM-TO-LEN.  MAX FIELD ON FILE IS CC-DESCRIPTION
015200****** AT 200 BYTES.
015300 01  WS-TRIM-FIELDS.
015400     05  WS-TRIM-AREA               PIC X(200).
015500     05  WS-TRIM-LEN                PIC 9(04) COMP.
015600     05  FILLER                     PIC X(04).
015700
015800 01  WS-TRIM-AREA-TBL REDEFINES WS-TRIM-FIELDS.
015900     05  WS-TRIM-CHAR OCCURS 200 TIMES
016000                      INDEXED BY WS-TC-IDX      PIC X(01).
016100     05  FILLER                     PIC X(06).
016200
016300 COPY CLNHDR.
016400 COPY ABENDREC.
016500
016600 PROCEDURE DIVISION.
016700 000-HOUSEKEEPING.
016800     DISPLAY "PATWRT - PATIENT CLINICAL STAGING WRITE - START".
016900     MOVE ZERO TO CC-COLUMN-COUNT CC-PATIENT-ID-POS.
017000
017100     OPEN INPUT COLDEFFL.
017200     IF NOT COLDEF-OK
017300         GO TO 1000-ABEND-RTN.
017400     PERFORM 100-LOAD-COLUMN-DEFS THRU 100-EXIT.
017500     CLOSE COLDEFFL.
017600
017700     PERFORM 150-FIND-PATIENT-ID-POS THRU 150-EXIT.
017800
017900     OPEN OUTPUT PATOUT.
018000     PERFORM 300-WRITE-HEADER-BLOCK THRU 300-EXIT.
018100
018200     OPEN INPUT PATROWS.
018300     PERFORM 400-COPY-DATA-LINES THRU 400-EXIT.
018400     CLOSE PATROWS.
018500
018600     CLOSE PATOUT.
018700
018800     DISPLAY "PATWRT - CLINICAL ATTRIBUTE COLUMNS : "
018900              CC-COLUMN-COUNT.
019000     DISPLAY "PATWRT - PATIENT DATA ROWS WRITTEN   : "
019100              WS-ROWS-WRITTEN.
019200     DISPLAY "PATWRT - PATIENT CLINICAL STAGING WRITE - DONE".
019300     STOP RUN.
019400
019500******************************************************************
019600*    100-LOAD-COLUMN-DEFS - LOADS THE COLUMN-DEFINITION CONTROL
019700*    FILE (ONE LINE PER CLINICAL ATTRIBUTE: HEADER, DISPLAY NAME,
019800*    DESCRIPTION, DATATYPE, PRIORITY, TAB-DELIMITED) INTO
019900*    CLINICAL-COLUMN-TBL, IN ITS ORIGINAL SUPPLIED ORDER.
020000******************************************************************
020100 100-LOAD-COLUMN-DEFS.
020200 100-READ-LOOP.
020300     READ COLDEFFL INTO COLDEFFL-REC.
020400     IF COLDEF-EOF
020500         GO TO 100-EXIT.
020600     IF CC-COLUMN-COUNT >= 300
020700         GO TO 100-READ-LOOP.
020800     ADD 1 TO CC-COLUMN-COUNT.
020900     MOVE SPACES TO CC-HEADER (CC-COLUMN-COUNT)
021000                    CC-DISPLAY-NAME (CC-COLUMN-COUNT)
021100                    CC-DESCRIPTION (CC-COLUMN-COUNT)
021200                    CC-DATATYPE (CC-COLUMN-COUNT)
021300                    CC-PRIORITY (CC-COLUMN-COUNT).
021400     MOVE 1 TO WS-UNSTR-PTR.
021500     UNSTRING COLDEFFL-REC DELIMITED BY X"09"
021600         INTO CC-HEADER (CC-COLUMN-COUNT)
021700              CC-DISPLAY-NAME (CC-COLUMN-COUNT)
021800              CC-DESCRIPTION (CC-COLUMN-COUNT)
021900              CC-DATATYPE (CC-COLUMN-COUNT)
022000              CC-PRIORITY (CC-COLUMN-COUNT)
022100         WITH POINTER WS-UNSTR-PTR.
022200     GO TO 100-READ-LOOP.
022300 100-EXIT.
022400     EXIT.
022500
022600 150-FIND-PATIENT-ID-POS.
022700     MOVE ZERO TO CC-PATIENT-ID-POS.
022800     IF CC-COLUMN-COUNT = ZERO
022900         GO TO 150-EXIT.
023000     SET CC-IDX TO 1.
023100 150-SCAN.
023200     IF CC-IDX > CC-COLUMN-COUNT
023300         GO TO 150-EXIT.
023400     IF CC-HEADER (CC-IDX) = "PATIENT_ID"
023500         SET CC-PATIENT-ID-POS TO CC-IDX
023600         GO TO 150-EXIT.
023700     SET CC-IDX UP BY 1.
023800     GO TO 150-SCAN.
023900 150-EXIT.
024000     EXIT.
024100
024200******************************************************************
024300*    300-WRITE-HEADER-BLOCK - FOUR '#' METADATA LINES PLUS THE
024400*    PLAIN HEADER LINE, EACH BUILT BY 200-REORDER-LIST WITH
024500*    PATIENT_ID'S VALUE MOVED TO THE FRONT.  EACH CALL RE-READS
024600*    CC-PATIENT-ID-POS FRESH FROM THE ORIGINAL HEADER LIST, AS
024700*    REQUIRED BY THE BUSINESS RULE -- NO LIST IS MUTATED.
024800******************************************************************
024900 300-WRITE-HEADER-BLOCK.
025000     IF CC-COLUMN-COUNT = ZERO
025100         GO TO 300-EXIT.
025200
025300     MOVE "D" TO WS-FIELD-SEL.
025400     PERFORM 200-REORDER-LIST THRU 200-EXIT.
025500     MOVE SPACES TO PATOUT-REC.
025600     STRING "#" DELIMITED BY SIZE
025700            WS-OUT-LINE (1:WS-OUT-PTR) DELIMITED BY SIZE
025800         INTO PATOUT-REC.
025900     WRITE PATOUT-REC.
026000
026100     MOVE "E" TO WS-FIELD-SEL.
026200     PERFORM 200-REORDER-LIST THRU 200-EXIT.
026300     MOVE SPACES TO PATOUT-REC.
026400     STRING "#" DELIMITED BY SIZE
026500            WS-OUT-LINE (1:WS-OUT-PTR) DELIMITED BY SIZE
026600         INTO PATOUT-REC.
026700     WRITE PATOUT-REC.
026800
026900     MOVE "T" TO WS-FIELD-SEL.
027000     PERFORM 200-REORDER-LIST THRU 200-EXIT.
027100     MOVE SPACES TO PATOUT-REC.
027200     STRING "#" DELIMITED BY SIZE
027300            WS-OUT-LINE (1:WS-OUT-PTR) DELIMITED BY SIZE
027400         INTO PATOUT-REC.
027500     WRITE PATOUT-REC.
027600
027700     MOVE "P" TO WS-FIELD-SEL.
027800     PERFORM 200-REORDER-LIST THRU 200-EXIT.
027900     MOVE SPACES TO PATOUT-REC.
028000     STRING "#" DELIMITED BY SIZE
028100            WS-OUT-LINE (1:WS-OUT-PTR) DELIMITED BY SIZE
028200         INTO PATOUT-REC.
028300     WRITE PATOUT-REC.
028400
028500     MOVE "H" TO WS-FIELD-SEL.
028600     PERFORM 200-REORDER-LIST THRU 200-EXIT.
028700     MOVE SPACES TO PATOUT-REC.
028800     MOVE WS-OUT-LINE (1:WS-OUT-PTR) TO PATOUT-REC.
028900     WRITE PATOUT-REC.
029000 300-EXIT.
029100     EXIT.
029200
029300******************************************************************
029400*    200-REORDER-LIST - BUILDS ONE TAB-JOINED LINE FROM THE
029500*    COLUMN LIST SELECTED BY WS-FIELD-SEL, WITH THE ENTRY AT
029600*    CC-PATIENT-ID-POS EMITTED FIRST AND EVERY OTHER ENTRY
029700*    FOLLOWING IN ITS ORIGINAL ORDER.
029800******************************************************************
029900 200-REORDER-LIST.
030000     MOVE SPACES TO WS-OUT-LINE.
030100     MOVE 1 TO WS-OUT-PTR.
030200     IF CC-PATIENT-ID-POS = ZERO
030300         GO TO 200-EMIT-REMAINDER.
030400     PERFORM 210-EMIT-ONE-FIELD THRU 210-EXIT.
030500 200-EMIT-REMAINDER.
030600     SET CC-IDX TO 1.
030700 200-SCAN.
030800     IF CC-IDX > CC-COLUMN-COUNT
030900         GO TO 200-EXIT.
031000     IF CC-IDX NOT = CC-PATIENT-ID-POS
031100         PERFORM 210-EMIT-ONE-FIELD THRU 210-EXIT.
031200     SET CC-IDX UP BY 1.
031300     GO TO 200-SCAN.
031400 200-EXIT.
031500     EXIT.
031600
031700 210-EMIT-ONE-FIELD.
031800     MOVE SPACES TO WS-TRIM-AREA.
031900     EVALUATE TRUE
032000         WHEN SEL-IS-HEADER
032100             MOVE CC-HEADER (CC-IDX) TO WS-TRIM-AREA (1:40)
032200             MOVE 40 TO WS-TRIM-LEN
032300         WHEN SEL-IS-DISPLAY-NAME
032400             MOVE CC-DISPLAY-NAME (CC-IDX) TO WS-TRIM-AREA (1:60)
032500             MOVE 60 TO WS-TRIM-LEN
032600         WHEN SEL-IS-DESCRIPTION
032700             MOVE CC-DESCRIPTION (CC-IDX) TO WS-TRIM-AREA (1:200)
032800             MOVE 200 TO WS-TRIM-LEN
032900         WHEN SEL-IS-DATATYPE
033000             MOVE CC-DATATYPE (CC-IDX) TO WS-TRIM-AREA (1:20)
033100             MOVE 20 TO WS-TRIM-LEN
033200         WHEN SEL-IS-PRIORITY
033300             MOVE CC-PRIORITY (CC-IDX) TO WS-TRIM-AREA (1:10)
033400             MOVE 10 TO WS-TRIM-LEN
033500     END-EVALUATE.
033600     PERFORM 900-TRIM-TO-LEN THRU 900-EXIT.
033700     IF WS-TRIM-LEN = ZERO
033800         STRING WS-OUT-LINE (1:WS-OUT-PTR - 1) DELIMITED BY SIZE
033900                X"09"                           DELIMITED BY SIZE
034000             INTO WS-OUT-LINE
034100             WITH POINTER WS-OUT-PTR
034200             ON OVERFLOW
034300                 MOVE 8 TO WS-RETURN-CD
034400         END-STRING
034500     ELSE
034600         STRING WS-OUT-LINE (1:WS-OUT-PTR - 1) DELIMITED BY SIZE
034700                WS-TRIM-AREA (1:WS-TRIM-LEN)    DELIMITED BY SIZE
034800                X"09"                           DELIMITED BY SIZE
034900             INTO WS-OUT-LINE
035000             WITH POINTER WS-OUT-PTR
035100             ON OVERFLOW
035200                 MOVE 8 TO WS-RETURN-CD
035300         END-STRING
035400     END-IF.
035500 210-EXIT.
035600     EXIT.
035700
035800******************************************************************
035900*    900-TRIM-TO-LEN - WALKS WS-TRIM-AREA BACKWARD FROM
036000*    WS-TRIM-LEN UNTIL A NON-SPACE BYTE TURNS UP, THE SAME
036100*    BACKWARD-SCAN TRICK SQZWS USES ON THE PDX SIDE -- THIS SHOP'S
036200*    COMPILER HAS NO FUNCTION LENGTH, SO THE CONTENT LENGTH OF A
036300*    BLANK-PADDED FIELD HAS TO BE FOUND BY HAND.  TICKET HD-02944.
036400******************************************************************
036500 900-TRIM-TO-LEN.
036600 900-LOOP.
036700     IF WS-TRIM-LEN = ZERO
036800         GO TO 900-EXIT.
036900     IF WS-TRIM-CHAR (WS-TRIM-LEN) NOT = SPACE
037000         GO TO 900-EXIT.
037100     SUBTRACT 1 FROM WS-TRIM-LEN.
037200     GO TO 900-LOOP.
037300 900-EXIT.
037400     EXIT.
037500
037600******************************************************************
037700*    400-COPY-DATA-LINES - EACH PATROWS LINE IS ALREADY A FULLY
037800*    FORMATTED PATIENT RESULT -- COPIED THROUGH VERBATIM, NO
037900*    COMPUTATION OR VALIDATION PER BUSINESS RULE.
038000******************************************************************
038100 400-COPY-DATA-LINES.
038200 400-READ-LOOP.
038300     READ PATROWS INTO PATROWS-REC.
038400     IF PATROWS-EOF
038500         GO TO 400-EXIT.
038600     MOVE PATROWS-REC TO PATOUT-REC.
038700     WRITE PATOUT-REC.
038800     ADD 1 TO WS-ROWS-WRITTEN.
038900     GO TO 400-READ-LOOP.
039000 400-EXIT.
039100     EXIT.
039200
039300****** REACHED ONLY FROM A BAD OPEN STATUS ON COLDEFFL -- THE
039400****** COLUMN-DEFINITION CONTROL FILE IS THE ONE INPUT THIS STEP
039500****** CANNOT RUN WITHOUT.  SAME IDIOM AS CLNMERGE'S OWN
039600****** 1000-ABEND-RTN.  TICKET HD-02979.
039700 1000-ABEND-RTN.
039800     MOVE "PATWRT" TO PARA-NAME.
039900     MOVE "UNEXPECTED FILE STATUS ON A REQUIRED FILE" TO
040000          ABEND-REASON.
040100     DISPLAY ABEND-REC.
040200     MOVE 16 TO RETURN-CODE.
040300     STOP RUN.
