000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  PDXDRV.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 06/09/11.
000700 DATE-COMPILED. 06/09/11.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*    PDXDRV IS THE DRIVER STEP FOR THE PDX TIMELINE STAGING
001400*    EXTRACT.  IT LOADS THE FIELD-ORDER CONTROL FILE ONCE, THEN
001500*    READS THE PDX DATASET ONE RECORD-LINE AT A TIME -- EACH
001600*    LINE HOLDS THAT RECORD'S FIELD-NAME=FIELD-VALUE PAIRS,
001700*    TAB-SEPARATED, IN WHATEVER ORDER THE UPSTREAM EXTRACT
001800*    HAPPENED TO CARRY THEM -- AND CALLS PDXFMT TO BUILD THE
001900*    RECORD'S OUTPUT LINE IN FIELD-ORDER ORDER.
002000*
002100*    CHANGE LOG
002200*    ----------
002300*    060911  JS   ORIGINAL VERSION, REQUEST CR-4488.
002400*    040599  MM   Y2K REMEDIATION SWEEP -- NO DATE FIELDS IN
002500*                  THIS STEP, NO CHANGE REQUIRED.
002600*    021315  RT   SEE PDXFMT CHANGE LOG -- MISSING-FIELD FIX,
002700*                  NO LAYOUT CHANGE HERE.
002800*    050504  RT   DROPPED THE SPECIAL-NAMES PARAGRAPH -- C01 IS
002900*                  NEXT-PAGE IS A PRINTED-REPORT PAGE-CONTROL
003000*                  SETTING AND THIS DRIVER WRITES NO REPORT.
003100*                  WS-RETURN-CD AND WS-UNSTR-PTR MOVED OUT OF
003200*                  MISC-FIELDS TO STANDALONE 77-LEVELS.  TICKET
003300*                  HD-02991.
003400******************************************************************
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-390.
003800 OBJECT-COMPUTER. IBM-390.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT FLDORDFL   ASSIGN TO FLDORDFL
004200            FILE STATUS IS WS-FLDORD-STATUS.
004300     SELECT PDXIN      ASSIGN TO PDXIN
004400            FILE STATUS IS WS-PDXIN-STATUS.
004500     SELECT PDXOUT     ASSIGN TO PDXOUT
004600            FILE STATUS IS WS-PDXOUT-STATUS.
004700
004800 DATA DIVISION.
004900 FILE SECTION.
005000 FD  FLDORDFL
005100     RECORDING MODE IS F
005200     LABEL RECORDS ARE STANDARD.
005300 01  FLDORDFL-REC                   PIC X(040).
005400
005500 FD  PDXIN
005600     RECORDING MODE IS F
005700     LABEL RECORDS ARE STANDARD.
005800 01  PDXIN-REC                      PIC X(4000).
005900
006000****** HALF-RECORD VIEW OF THE INCOMING PDX LINE, WALKED WHEN
006100****** THE NAME=VALUE SPLIT CROSSES THE MIDPOINT OF A LONG LINE
006200 01  PDXIN-HALF REDEFINES PDXIN-REC.
006300     05  PDXIN-FIRST-HALF           PIC X(2000).
006400     05  PDXIN-LAST-HALF            PIC X(2000).
006500
006600 FD  PDXOUT
006700     RECORDING MODE IS F
006800     LABEL RECORDS ARE STANDARD.
006900 01  PDXOUT-REC                     PIC X(4000).
007000
007100****** BYTE-TABLE VIEW OF THE OUTGOING PDX LINE, FOR THE SAME
007200****** REASON PDXFMT KEEPS ONE ON ITS OWN OUTPUT AREA
007300 01  PDXOUT-REC-TBL REDEFINES PDXOUT-REC.
007400     05  PDXOUT-CHAR OCCURS 4000 TIMES
007500                     INDEXED BY PDXOUT-IDX   PIC X(01).
007600
007700 WORKING-STORAGE SECTION.
007800 77  WS-RETURN-CD                  PIC S9(4) COMP VALUE 0.
007900 77  WS-UNSTR-PTR                  PIC 9(04) COMP.
008000 01  MISC-FIELDS.
008100     05  WS-FLDORD-STATUS           PIC X(02) VALUE "00".
008200         88  FLDORD-OK                  VALUE "00".
008300         88  FLDORD-EOF                 VALUE "10".
008400     05  WS-PDXIN-STATUS            PIC X(02) VALUE "00".
008500         88  PDXIN-OK                   VALUE "00".
008600         88  PDXIN-EOF                  VALUE "10".
008700     05  WS-PDXOUT-STATUS           PIC X(02) VALUE "00".
008800         88  PDXOUT-OK                  VALUE "00".
008900     05  WS-EQUAL-POS               PIC 9(04) COMP.
009000     05  WS-PAIR-LEN                PIC 9(04) COMP.
009100     05  WS-RECORDS-WRITTEN         PIC 9(05) COMP VALUE 0.
009200     05  FILLER                     PIC X(01).
009300
009400 01  WS-LINE-PAIR-TABLE.
009500     05  WS-PAIR-COUNT              PIC 9(04) COMP.
009600     05  FILLER                     PIC X(02).
009700     05  WS-PAIR-TBL OCCURS 100 TIMES INDEXED BY WS-PAIR-IDX.
009800         10  WS-PAIR-TEXT           PIC X(240).
009900
010000 01  PDX-OUT-LINE-REC.
010100     05  PDXL-OUT-LINE              PIC X(3996).
010200     05  FILLER                     PIC X(04).
010300
010400****** HALF VIEW OF THE OUTGOING LINE REC, KEPT FOR PARITY WITH
010500****** PDXFMT'S OWN LINKAGE REDEFINES OF THE SAME AREA
010600 01  PDX-OUT-LINE-HALF REDEFINES PDX-OUT-LINE-REC.
010700     05  PDXL-OUT-LINE-FIRST-HALF   PIC X(2000).
010800     05  PDXL-OUT-LINE-LAST-HALF    PIC X(2000).
010900
011000 COPY PDXREC.
011100
011200 PROCEDURE DIVISION.
011300 000-HOUSEKEEPING.
011400     DISPLAY "PDXDRV - PDX TIMELINE STAGING EXTRACT - START".
011500     MOVE ZERO TO PDXO-FIELD-COUNT PDXR-FIELD-COUNT.
011600
011700     OPEN INPUT FLDORDFL.
011800     PERFORM 100-LOAD-FIELD-ORDER THRU 100-EXIT.
011900     CLOSE FLDORDFL.
012000
012100     OPEN INPUT PDXIN.
012200     OPEN OUTPUT PDXOUT.
012300     PERFORM 200-PROCESS-RECORDS THRU 200-EXIT.
012400     CLOSE PDXIN.
012500     CLOSE PDXOUT.
012600
012700     DISPLAY "PDXDRV - FIELD ORDER ENTRIES     : " PDXO-FIELD-COUNT.
012800     DISPLAY "PDXDRV - RECORDS WRITTEN         : "
012900              WS-RECORDS-WRITTEN.
013000     DISPLAY "PDXDRV - PDX TIMELINE STAGING EXTRACT - DONE".
013100     STOP RUN.
013200
013300 100-LOAD-FIELD-ORDER.
013400 100-READ-LOOP.
013500     READ FLDORDFL INTO FLDORDFL-REC.
013600     IF FLDORD-EOF
013700         GO TO 100-EXIT.
013800     IF PDXO-FIELD-COUNT < 100
013900         ADD 1 TO PDXO-FIELD-COUNT
014000         MOVE FLDORDFL-REC TO PDXO-FIELD-NAME (PDXO-FIELD-COUNT).
014100     GO TO 100-READ-LOOP.
014200 100-EXIT.
014300     EXIT.
014400
014500******************************************************************
014600*    200-PROCESS-RECORDS - ONE PDXIN LINE = ONE PDX RECORD; THE
014700*    LINE IS SPLIT ON TABS INTO NAME=VALUE PAIRS, LOADED INTO
014800*    PDX-RECORD-FIELD-TBL, THEN HANDED TO PDXFMT ALONG WITH THE
014900*    FIELD-ORDER TABLE LOADED ABOVE.
015000******************************************************************
015100 200-PROCESS-RECORDS.
015200 200-READ-LOOP.
015300     READ PDXIN INTO PDXIN-REC.
015400     IF PDXIN-EOF
015500         GO TO 200-EXIT.
015600     PERFORM 210-SPLIT-PAIRS THRU 210-EXIT.
015700     PERFORM 220-LOAD-RECORD-TABLE THRU 220-EXIT.
015800     CALL "PDXFMT" USING PDX-FIELD-ORDER-TABLE,
015900                          PDX-RECORD-FIELD-TABLE,
016000                          PDX-OUT-LINE-REC,
016100                          WS-RETURN-CD.
016200     MOVE SPACES TO PDXOUT-REC.
016300     MOVE PDXL-OUT-LINE TO PDXOUT-REC.
016400     WRITE PDXOUT-REC.
016500     ADD 1 TO WS-RECORDS-WRITTEN.
016600     GO TO 200-READ-LOOP.
016700 200-EXIT.
016800     EXIT.
016900
017000 210-SPLIT-PAIRS.
017100     MOVE ZERO TO WS-PAIR-COUNT.
017200     MOVE 1 TO WS-UNSTR-PTR.
017300 210-UNSTRING-LOOP.
017400     IF WS-PAIR-COUNT >= 100
017500         GO TO 210-EXIT.
017600     IF WS-UNSTR-PTR > 4000
017700         GO TO 210-EXIT.
017800     ADD 1 TO WS-PAIR-COUNT.
017900     UNSTRING PDXIN-REC DELIMITED BY X"09"
018000         INTO WS-PAIR-TEXT (WS-PAIR-COUNT)
018100         WITH POINTER WS-UNSTR-PTR
018200         ON OVERFLOW
018300             SUBTRACT 1 FROM WS-PAIR-COUNT
018400             GO TO 210-EXIT
018500     END-UNSTRING.
018600     IF WS-PAIR-TEXT (WS-PAIR-COUNT) = SPACES
018700         SUBTRACT 1 FROM WS-PAIR-COUNT
018800         GO TO 210-EXIT.
018900     GO TO 210-UNSTRING-LOOP.
019000 210-EXIT.
019100     EXIT.
019200
019300 220-LOAD-RECORD-TABLE.
019400     MOVE ZERO TO PDXR-FIELD-COUNT.
019500     IF WS-PAIR-COUNT = ZERO
019600         GO TO 220-EXIT.
019700     SET WS-PAIR-IDX TO 1.
019800 220-LOOP.
019900     IF WS-PAIR-IDX > WS-PAIR-COUNT
020000         GO TO 220-EXIT.
020100     PERFORM 230-FIND-EQUAL-SIGN THRU 230-EXIT.
020200     IF WS-EQUAL-POS > ZERO AND PDXR-FIELD-COUNT < 100
020300         ADD 1 TO PDXR-FIELD-COUNT
020400         MOVE WS-PAIR-TEXT (WS-PAIR-IDX) (1:WS-EQUAL-POS - 1)
020500             TO PDXR-FIELD-NAME (PDXR-FIELD-COUNT)
020600         COMPUTE WS-PAIR-LEN =
020700                 240 - WS-EQUAL-POS
020800         MOVE WS-PAIR-TEXT (WS-PAIR-IDX)
020900                 (WS-EQUAL-POS + 1:WS-PAIR-LEN)
021000             TO PDXR-FIELD-VALUE (PDXR-FIELD-COUNT)
021100     END-IF.
021200     SET WS-PAIR-IDX UP BY 1.
021300     GO TO 220-LOOP.
021400 220-EXIT.
021500     EXIT.
021600
021700 230-FIND-EQUAL-SIGN.
021800     MOVE ZERO TO WS-EQUAL-POS.
021900     INSPECT WS-PAIR-TEXT (WS-PAIR-IDX)
022000         TALLYING WS-EQUAL-POS FOR CHARACTERS BEFORE "=".
022100     IF WS-EQUAL-POS = 240
022200         MOVE ZERO TO WS-EQUAL-POS
022300     ELSE
022400         ADD 1 TO WS-EQUAL-POS.
022500 230-EXIT.
022600     EXIT.
