000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  CLNMERGE.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/09.
000700 DATE-COMPILED. 03/14/09.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*    CLNMERGE IS THE NIGHTLY CLINICAL-STAGING MERGE STEP FOR THE
001400*    GENOMICS WAREHOUSE LOAD.  IT GATHERS CLINICAL SAMPLE RECORDS
001500*    FROM THE LEGACY TAB-DELIMITED STAGING FILE AND FROM THE CVR
001600*    MERGED-RESULTS FEED, RECONCILES BOTH AGAINST THE PORTAL'S
001700*    SAMPLE LIST, AND -- FOR THE MSKIMPACT STUDY ONLY -- OVERLAYS
001800*    SEQ-DATE AND COMPUTES AGE-AT-SEQ-REPORT FROM THE TWO DARWIN
001900*    EXTRACTS.  SURVIVING RECORDS ARE WRITTEN TO CLINOUT FOR THE
002000*    DOWNSTREAM LOADER STEP; RECORDS WHOSE SAMPLE HAS SINCE BEEN
002100*    DROPPED FROM THE PORTAL LIST ARE COUNTED AS REMOVED AND NOT
002200*    WRITTEN.
002300*
002400*    THE CVR MERGED-RESULTS FEED ARRIVES UPSTREAM AS JSON AND IS
002500*    UNLOADED TO CVRFEED AS A FLAT TAB-DELIMITED EXTRACT BY A JCL
002600*    STEP AHEAD OF THIS ONE -- THIS PROGRAM NEVER PARSES JSON.
002700*
002800*    CHANGE LOG
002900*    ----------
003000*    031409  JS   ORIGINAL VERSION FOR THE MSKIMPACT CLINICAL
003100*                  STAGING CONVERSION, REQUEST CR-4471.  REPLACES
003200*                  THE OLD PATIENT-RECORD DAILY EDIT STEP.
003300*    061709  JS   ADDED CVRFEED AS A SECOND INPUT SOURCE PER THE
003400*                  CRDB INTERFACE SPEC, TICKET HD-00552.
003500*    040599  MM   Y2K REMEDIATION -- SEE AGECALC CHANGE LOG FOR
003600*                  THE CENTURY-WINDOW FIX THIS STEP DEPENDS ON.
003700*    091511  JS   DARWIN SEQ-DATE AND AGE OVERLAYS RESTRICTED TO
003800*                  STUDY-ID "MSKIMPACT" PER CRDB REQUEST CR-5108
003900*                  -- OTHER STUDIES DO NOT SUPPLY THESE EXTRACTS.
004000*    082211  JS   SEE AGECALC CHANGE LOG -- CENTURY WINDOW FIX
004100*                  ALSO TOUCHED THE CALL HERE, NO LAYOUT CHANGE.
004200*    051313  RT   NEWDMP EXCLUSION FILE MADE OPTIONAL -- AN
004300*                  EMPTY/MISSING FILE NO LONGER ABENDS THE STEP,
004400*                  IT SIMPLY LOADS EVERY CLINICAL ROW.  HD-01699.
004500*    092517  KP   SEE AGECALC CHANGE LOG -- LEAP YEAR FIX.
004600*    030620  KP   RAISED CLINICAL-RECORD-TBL AND THE TWO SAMPLE
004700*                  LISTS FROM 2000 TO 5000 ENTRIES -- MSKIMPACT
004800*                  SAMPLE VOLUME OUTGREW THE ORIGINAL SIZING.
004900*                  TICKET HD-03044.
005000*    071822  RT   CONTROL TOTALS FOR PORTAL-SAMPLE-COUNT AND
005100*                  REMOVED-SAMPLE-COUNT NOW DISPLAYED AT WRAP-UP
005200*                  FOR THE OPERATOR LOG.  NO FUNCTIONAL CHANGE.
005300*    022203  RT   620-WRITE-CLINOUT-REC NOW TRIMS EACH FIELD TO
005400*                  ITS ACTUAL CONTENT (SEE NEW 900-TRIM-TO-LEN)
005500*                  BEFORE STRINGING IT IN -- CR-PATIENT-ID,
005600*                  CR-SAMPLE-ID, CR-SEQ-DATE AND CR-AGE-AT-SEQ-
005700*                  RPT WERE ALL GOING INTO CLINOUT AT FULL
005800*                  DECLARED WIDTH, BLANK-PADDING EVERY COLUMN OF
005900*                  THE MERGED OUTPUT.  STRINGS NOW ALSO CARRY AN
006000*                  ON OVERFLOW CLAUSE.  TICKET HD-02944.
006100*    042104  RT   CVRFEED OPEN NOW CHECKED FOR BAD FILE STATUS --
006200*                  THE CVR MERGED-RESULTS FEED IS NOT OPTIONAL LIKE
006300*                  NEWDMPFL/DWNSEQFL/DWNAGEFL, BUT A MISSING OR
006400*                  UNREADABLE CVRFEED WAS FALLING STRAIGHT THROUGH
006500*                  INTO 200-LOAD-CVR-FEED AND READING GARBAGE OFF
006600*                  AN UNOPENED FILE INSTEAD OF STOPPING THE STEP.
006700*                  NOW ROUTES TO 1000-ABEND-RTN, WHICH HAD BEEN
006800*                  SITTING UNREACHED SINCE THE COPY ABENDREC WAS
006900*                  FIRST BROUGHT IN.  TICKET HD-02979.
007000*    042604  RT   DROPPED THE WS-SOURCE-FLAGS GROUP -- BOTH BYTES
007100*                  WERE FILLER, SO NOTHING COULD EVER REFERENCE
007200*                  THEM, AND THE "S"/"C" PORTAL-FLAG MOVES HAD
007300*                  BEEN USING INLINE LITERALS ALL ALONG.  TICKET
007400*                  HD-02980.
007500*    050504  RT   DROPPED THE SPECIAL-NAMES PARAGRAPH -- C01 IS
007600*                  NEXT-PAGE IS A PRINTED-REPORT PAGE-CONTROL
007700*                  SETTING AND THIS STEP WRITES NO REPORT.
007800*                  WS-RETURN-CD AND WS-UNSTR-PTR MOVED OUT OF
007900*                  MISC-FIELDS TO STANDALONE 77-LEVELS.  TICKET
008000*                  HD-02991.
008100******************************************************************
008200 ENVIRONMENT DIVISION.
008300 CONFIGURATION SECTION.
008400 SOURCE-COMPUTER. IBM-390.
008500 OBJECT-COMPUTER. IBM-390.
008600 INPUT-OUTPUT SECTION.
008700 FILE-CONTROL.
008800     SELECT CLINFILE   ASSIGN TO CLINFILE
008900            FILE STATUS IS WS-CLINFILE-STATUS.
009000     SELECT CVRFEED    ASSIGN TO CVRFEED
009100            FILE STATUS IS WS-CVRFEED-STATUS.
009200     SELECT NEWDMPFL   ASSIGN TO NEWDMPFL
009300            FILE STATUS IS WS-NEWDMP-STATUS.
009400     SELECT DWNSEQFL   ASSIGN TO DWNSEQFL
009500            FILE STATUS IS WS-DWNSEQ-STATUS.
009600     SELECT DWNAGEFL   ASSIGN TO DWNAGEFL
009700            FILE STATUS IS WS-DWNAGE-STATUS.
009800     SELECT CLINOUT    ASSIGN TO CLINOUT
009900            FILE STATUS IS WS-CLINOUT-STATUS.
010000
010100 DATA DIVISION.
010200 FILE SECTION.
010300 FD  CLINFILE
010400     RECORDING MODE IS F
010500     LABEL RECORDS ARE STANDARD.
010600 01  CLINFILE-REC                  PIC X(200).
010700
010800 FD  CVRFEED
010900     RECORDING MODE IS F
011000     LABEL RECORDS ARE STANDARD.
011100 01  CVRFEED-REC                   PIC X(200).
011200
011300 FD  NEWDMPFL
011400     RECORDING MODE IS F
011500     LABEL RECORDS ARE STANDARD.
011600 01  NEWDMPFL-REC                  PIC X(020).
011700
011800 FD  DWNSEQFL
011900     RECORDING MODE IS F
012000     LABEL RECORDS ARE STANDARD.
012100 01  DWNSEQFL-REC                  PIC X(200).
012200
012300 FD  DWNAGEFL
012400     RECORDING MODE IS F
012500     LABEL RECORDS ARE STANDARD.
012600 01  DWNAGEFL-REC                  PIC X(200).
012700
012800 FD  CLINOUT
012900     RECORDING MODE IS F
013000     LABEL RECORDS ARE STANDARD.
013100 01  CLINOUT-REC                   PIC X(200).
013200
013300 WORKING-STORAGE SECTION.
013400 77  WS-RETURN-CD                  PIC S9(4) COMP VALUE 0.
013500 77  WS-UNSTR-PTR                  PIC 9(04) COMP.
013600 01  MISC-FIELDS.
013700     05  WS-CLINFILE-STATUS         PIC X(02) VALUE "00".
013800         88  CLINFILE-OK                VALUE "00".
013900         88  CLINFILE-EOF               VALUE "10".
014000         88  CLINFILE-NOTFOUND          VALUE "35".
014100     05  WS-CVRFEED-STATUS          PIC X(02) VALUE "00".
014200         88  CVRFEED-OK                 VALUE "00".
014300         88  CVRFEED-EOF                VALUE "10".
014400     05  WS-NEWDMP-STATUS           PIC X(02) VALUE "00".
014500         88  NEWDMP-OK                  VALUE "00".
014600         88  NEWDMP-EOF                 VALUE "10".
014700         88  NEWDMP-NOTFOUND            VALUE "35".
014800     05  WS-DWNSEQ-STATUS           PIC X(02) VALUE "00".
014900         88  DWNSEQ-OK                  VALUE "00".
015000         88  DWNSEQ-EOF                 VALUE "10".
015100         88  DWNSEQ-NOTFOUND            VALUE "35".
015200     05  WS-DWNAGE-STATUS           PIC X(02) VALUE "00".
015300         88  DWNAGE-OK                  VALUE "00".
015400         88  DWNAGE-EOF                 VALUE "10".
015500         88  DWNAGE-NOTFOUND            VALUE "35".
015600     05  WS-CLINOUT-STATUS          PIC X(02) VALUE "00".
015700         88  CLINOUT-OK                 VALUE "00".
015800     05  WS-OUT-PTR                 PIC 9(04) COMP.
015900     05  FILLER                     PIC X(01).
016000
016100 01  WS-WORK-FIELDS.
016200     05  WS-PATIENT-ID              PIC X(20).
016300     05  WS-SAMPLE-ID               PIC X(20).
016400     05  WS-SEQ-DATE                PIC X(40).
016500     05  WS-AGE-AT-SEQ-RPT          PIC X(03).
016600     05  WS-FOUND-SW                PIC X(01) VALUE "N".
016700         88  RECORD-FOUND               VALUE "Y".
016800     05  WS-IN-PORTAL-SW            PIC X(01) VALUE "N".
016900         88  ALREADY-IN-PORTAL          VALUE "Y".
017000     05  WS-EXCLUDED-SW             PIC X(01) VALUE "N".
017100         88  SAMPLE-IS-EXCLUDED         VALUE "Y".
017200     05  FILLER                     PIC X(01).
017300
017400****** COMBINED PATIENT/SAMPLE KEY VIEW, USED WHEN THE SEQ-DATE
017500****** AND AGE OVERLAY PARAGRAPHS NEED TO TREAT THE TWO JOIN
017600****** KEYS AS ONE 40-BYTE COMPARAND
017700 01  WS-WORK-KEY-VIEW REDEFINES WS-WORK-FIELDS.
017800     05  WS-COMBINED-KEY            PIC X(40).
017900     05  FILLER                     PIC X(45).
018000
018100****** STUDY-ID IS SUPPLIED BY THE JCL PARM CARD -- MSKIMPACT
018200****** TURNS ON THE DARWIN SEQ-DATE/AGE OVERLAY STEPS
018300 01  WS-PARM-FIELDS.
018400     05  WS-STUDY-ID                PIC X(16) VALUE "MSKIMPACT".
018500         88  STUDY-IS-MSKIMPACT         VALUE "MSKIMPACT".
018600     05  FILLER                     PIC X(04).
018700
018800****** ALTERNATE 4-CHARACTER-GROUP VIEW OF THE STUDY-ID, USED BY
018900****** THE OPERATOR DISPLAY ROUTINE TO ABBREVIATE LONG STUDY
019000****** NAMES ON THE JOB LOG
019100 01  WS-STUDY-ID-GROUPS REDEFINES WS-PARM-FIELDS.
019200     05  WS-STUDY-ID-GRP OCCURS 5 TIMES INDEXED BY WS-SIG-IDX
019300                                                 PIC X(04).
019400
019500 01  WS-CONTROL-TOTALS.
019600     05  WS-PORTAL-SAMPLE-COUNT     PIC 9(05) COMP VALUE 0.
019700     05  WS-REMOVED-SAMPLE-COUNT    PIC 9(05) COMP VALUE 0.
019800     05  WS-RECORDS-EMITTED         PIC 9(05) COMP VALUE 0.
019900     05  WS-CLINICAL-ROWS-READ      PIC 9(05) COMP VALUE 0.
020000     05  WS-CVR-ROWS-READ           PIC 9(05) COMP VALUE 0.
020100     05  FILLER                     PIC X(01).
020200
020300****** AGE-CALC LINKAGE AREA FOR THE CALL TO AGECALC
020400 01  WS-AGE-CALC-REC.
020500     05  AC-SEQ-DATE                PIC X(40).
020600     05  AC-DARWIN-AGE              PIC 9(03).
020700     05  AC-AGE-AT-SEQ-RPT          PIC X(03).
020800     05  FILLER                     PIC X(04).
020900
021000****** BYTE-TABLE VIEW OF THE AGE-CALC SEQ-DATE FIELD, USED WHEN
021100****** A WEEKDAY-PREFIX OR TIMEZONE-SUFFIX CHECK HAS TO WALK THE
021200****** STRING ONE CHARACTER AT A TIME
021300 01  WS-AGE-CALC-CHAR-VIEW REDEFINES WS-AGE-CALC-REC.
021400     05  AC-SEQ-DATE-CHAR OCCURS 40 TIMES
021500                          INDEXED BY AC-SDC-IDX  PIC X(01).
021600     05  FILLER                     PIC X(06).
021700
021800****** WORK AREA FOR TRIMMING A CLINICAL-RECORD-TBL FIELD DOWN TO
021900****** ITS ACTUAL CONTENT BEFORE IT GOES INTO CLINOUT-REC -- SEE
022000****** 900-TRIM-TO-LEN.  MAX FIELD ON FILE IS CR-SEQ-DATE AT 40.
022100 01  WS-TRIM-FIELDS.
022200     05  WS-TRIM-AREA               PIC X(40).
022300     05  WS-TRIM-LEN                PIC 9(04) COMP.
022400     05  FILLER                     PIC X(04).
022500
022600 01  WS-TRIM-AREA-TBL REDEFINES WS-TRIM-FIELDS.
022700     05  WS-TRIM-CHAR OCCURS 40 TIMES
022800                      INDEXED BY WS-TC-IDX      PIC X(01).
022900     05  FILLER                     PIC X(10).
023000
023100 COPY ABENDREC.
023200
023300****** IN-MEMORY RECORD LIST, PORTAL/EXCLUSION SETS, AND THE TWO
023400****** DARWIN OVERLAY TABLES -- SEE COPYBOOK BANNERS
023500 COPY CVRCLIN.
023600 COPY DWNSEQD.
023700 COPY DWNAGE.
023800
023900 PROCEDURE DIVISION.
024000 000-HOUSEKEEPING.
024100     DISPLAY "CLNMERGE - CLINICAL STAGING MERGE - STARTING".
024200     MOVE ZERO TO CR-RECORD-COUNT PS-SAMPLE-COUNT
024300                  PS-REMOVED-COUNT ND-SAMPLE-COUNT.
024400     MOVE ZERO TO WS-PORTAL-SAMPLE-COUNT WS-REMOVED-SAMPLE-COUNT
024500                  WS-RECORDS-EMITTED WS-CLINICAL-ROWS-READ
024600                  WS-CVR-ROWS-READ.
024700
024800     OPEN INPUT NEWDMPFL.
024900     IF NEWDMP-NOTFOUND
025000         DISPLAY "CLNMERGE - NEWDMPFL NOT FOUND, NO EXCLUSIONS"
025100     ELSE
025200         PERFORM 050-LOAD-NEWDMP-TABLE THRU 050-EXIT
025300         CLOSE NEWDMPFL.
025400
025500     OPEN INPUT CLINFILE.
025600     IF CLINFILE-NOTFOUND
025700         DISPLAY "CLNMERGE - CLINFILE NOT FOUND, SKIPPING"
025800     ELSE
025900         PERFORM 100-LOAD-CLINICAL-FILE THRU 100-EXIT
026000         CLOSE CLINFILE.
026100
026200     OPEN INPUT CVRFEED.
026300     IF NOT CVRFEED-OK
026400         GO TO 1000-ABEND-RTN.
026500     PERFORM 200-LOAD-CVR-FEED THRU 200-EXIT.
026600     CLOSE CVRFEED.
026700
026800     IF STUDY-IS-MSKIMPACT
026900         OPEN INPUT DWNSEQFL
027000         IF DWNSEQ-NOTFOUND
027100             DISPLAY "CLNMERGE - DWNSEQFL NOT FOUND, SKIPPING"
027200         ELSE
027300             PERFORM 300-LOAD-DARWIN-SEQDATE THRU 300-EXIT
027400             CLOSE DWNSEQFL
027500         END-IF
027600
027700         OPEN INPUT DWNAGEFL
027800         IF DWNAGE-NOTFOUND
027900             DISPLAY "CLNMERGE - DWNAGEFL NOT FOUND, SKIPPING"
028000         ELSE
028100             PERFORM 400-LOAD-DARWIN-AGE THRU 400-EXIT
028200             CLOSE DWNAGEFL
028300         END-IF
028400     END-IF.
028500
028600     PERFORM 500-UPDATE-SAMPLE-LISTS THRU 500-EXIT.
028700
028800     OPEN OUTPUT CLINOUT.
028900     PERFORM 600-EMIT-RECORDS THRU 600-EXIT.
029000     CLOSE CLINOUT.
029100
029200     PERFORM 900-WRAP-UP THRU 900-EXIT.
029300     STOP RUN.
029400
029500 050-LOAD-NEWDMP-TABLE.
029600     MOVE "N" TO WS-EXCLUDED-SW.
029700 050-READ.
029800     READ NEWDMPFL INTO NEWDMPFL-REC.
029900     IF NEWDMP-EOF
030000         GO TO 050-EXIT.
030100     IF ND-SAMPLE-COUNT < 5000
030200         ADD 1 TO ND-SAMPLE-COUNT
030300         MOVE NEWDMPFL-REC TO ND-SAMPLE-ID (ND-SAMPLE-COUNT).
030400     GO TO 050-READ.
030500 050-EXIT.
030600     EXIT.
030700
030800******************************************************************
030900*    100-LOAD-CLINICAL-FILE - STEP 1 OF THE CRDB STAGING LOAD.
031000*    SKIPS THE HEADER LINE, DROPS ROWS WHOSE SAMPLE_ID IS BLANK OR
031100*    ON THE NEWDMP EXCLUSION LIST, AND REGISTERS SURVIVORS AS
031200*    PORTAL SAMPLES.
031300******************************************************************
031400 100-LOAD-CLINICAL-FILE.
031500     READ CLINFILE INTO CLINFILE-REC.
031600     IF CLINFILE-EOF
031700         GO TO 100-EXIT.
031800 100-READ-LOOP.
031900     READ CLINFILE INTO CLINFILE-REC.
032000     IF CLINFILE-EOF
032100         GO TO 100-EXIT.
032200     ADD 1 TO WS-CLINICAL-ROWS-READ.
032300     PERFORM 110-PARSE-CLIN-ROW THRU 110-EXIT.
032400     IF WS-SAMPLE-ID = SPACES
032500         GO TO 100-READ-LOOP.
032600     PERFORM 120-CHECK-NEWDMP-EXCL THRU 120-EXIT.
032700     IF SAMPLE-IS-EXCLUDED
032800         GO TO 100-READ-LOOP.
032900     PERFORM 130-ADD-CLINICAL-ROW THRU 130-EXIT.
033000     GO TO 100-READ-LOOP.
033100 100-EXIT.
033200     EXIT.
033300
033400 110-PARSE-CLIN-ROW.
033500     MOVE SPACES TO WS-PATIENT-ID WS-SAMPLE-ID WS-SEQ-DATE
033600                    WS-AGE-AT-SEQ-RPT.
033700     MOVE 1 TO WS-UNSTR-PTR.
033800     UNSTRING CLINFILE-REC DELIMITED BY X"09"
033900         INTO WS-PATIENT-ID WS-SAMPLE-ID WS-SEQ-DATE
034000              WS-AGE-AT-SEQ-RPT
034100         WITH POINTER WS-UNSTR-PTR.
034200 110-EXIT.
034300     EXIT.
034400
034500 120-CHECK-NEWDMP-EXCL.
034600     MOVE "N" TO WS-EXCLUDED-SW.
034700     IF ND-SAMPLE-COUNT = ZERO
034800         GO TO 120-EXIT.
034900     SET ND-IDX TO 1.
035000     SEARCH ND-SAMPLE-TBL
035100         WHEN ND-SAMPLE-ID (ND-IDX) = WS-SAMPLE-ID
035200             MOVE "Y" TO WS-EXCLUDED-SW
035300     END-SEARCH.
035400 120-EXIT.
035500     EXIT.
035600
035700 130-ADD-CLINICAL-ROW.
035800     IF CR-RECORD-COUNT >= 5000
035900         GO TO 130-EXIT.
036000     ADD 1 TO CR-RECORD-COUNT.
036100     MOVE WS-PATIENT-ID      TO CR-PATIENT-ID (CR-RECORD-COUNT).
036200     MOVE WS-SAMPLE-ID       TO CR-SAMPLE-ID (CR-RECORD-COUNT).
036300     MOVE WS-SEQ-DATE        TO CR-SEQ-DATE (CR-RECORD-COUNT).
036400     MOVE WS-AGE-AT-SEQ-RPT  TO CR-AGE-AT-SEQ-RPT (CR-RECORD-COUNT).
036500     MOVE "S" TO CR-PORTAL-FLAG (CR-RECORD-COUNT).
036600     SET CR-IN-PORTAL (CR-RECORD-COUNT) TO TRUE.
036700     PERFORM 140-ADD-PORTAL-SAMPLE THRU 140-EXIT.
036800 130-EXIT.
036900     EXIT.
037000
037100 140-ADD-PORTAL-SAMPLE.
037200     IF PS-SAMPLE-COUNT >= 5000
037300         GO TO 140-EXIT.
037400     ADD 1 TO PS-SAMPLE-COUNT.
037500     MOVE WS-SAMPLE-ID TO PS-SAMPLE-ID (PS-SAMPLE-COUNT).
037600     SET PS-STILL-ACTIVE (PS-SAMPLE-COUNT) TO TRUE.
037700 140-EXIT.
037800     EXIT.
037900
038000******************************************************************
038100*    200-LOAD-CVR-FEED - STEP 2 OF THE CRDB STAGING LOAD.  THE CVR
038200*    FEED IS THE UNLOADED-FROM-JSON FLAT EXTRACT -- NO PORTAL OR
038300*    EXCLUSION FILTERING IS APPLIED TO THIS SOURCE, PER THE CRDB
038400*    INTERFACE SPEC (TICKET HD-00552).
038500******************************************************************
038600 200-LOAD-CVR-FEED.
038700 200-READ-LOOP.
038800     READ CVRFEED INTO CVRFEED-REC.
038900     IF CVRFEED-EOF
039000         GO TO 200-EXIT.
039100     ADD 1 TO WS-CVR-ROWS-READ.
039200     MOVE SPACES TO WS-PATIENT-ID WS-SAMPLE-ID WS-SEQ-DATE
039300                    WS-AGE-AT-SEQ-RPT.
039400     MOVE 1 TO WS-UNSTR-PTR.
039500     UNSTRING CVRFEED-REC DELIMITED BY X"09"
039600         INTO WS-PATIENT-ID WS-SAMPLE-ID WS-SEQ-DATE
039700              WS-AGE-AT-SEQ-RPT
039800         WITH POINTER WS-UNSTR-PTR.
039900     IF CR-RECORD-COUNT < 5000
040000         ADD 1 TO CR-RECORD-COUNT
040100         MOVE WS-PATIENT-ID     TO CR-PATIENT-ID (CR-RECORD-COUNT)
040200         MOVE WS-SAMPLE-ID      TO CR-SAMPLE-ID (CR-RECORD-COUNT)
040300         MOVE WS-SEQ-DATE       TO CR-SEQ-DATE (CR-RECORD-COUNT)
040400         MOVE WS-AGE-AT-SEQ-RPT TO
040500                           CR-AGE-AT-SEQ-RPT (CR-RECORD-COUNT)
040600         MOVE "C" TO CR-PORTAL-FLAG (CR-RECORD-COUNT)
040700     END-IF.
040800     GO TO 200-READ-LOOP.
040900 200-EXIT.
041000     EXIT.
041100
041200******************************************************************
041300*    300-LOAD-DARWIN-SEQDATE - STEP 3A OF THE CRDB STAGING LOAD.
041400*    FOR EACH DARWIN SEQ-DATE ROW, FIND THE FIRST CLINICAL RECORD
041500*    FOR THAT PATIENT/SAMPLE PAIR THAT HAS NOT ALREADY HAD ITS
041600*    SEQ-DATE SET, AND SET IT -- FIRST MATCH ONLY.
041700******************************************************************
041800 300-LOAD-DARWIN-SEQDATE.
041900     READ DWNSEQFL INTO DWNSEQFL-REC.
042000     IF DWNSEQ-EOF
042100         GO TO 300-EXIT.
042200 300-READ-LOOP.
042300     READ DWNSEQFL INTO DWNSEQFL-REC.
042400     IF DWNSEQ-EOF
042500         GO TO 300-EXIT.
042600     MOVE SPACES TO WS-PATIENT-ID WS-SAMPLE-ID WS-SEQ-DATE.
042700     MOVE 1 TO WS-UNSTR-PTR.
042800     UNSTRING DWNSEQFL-REC DELIMITED BY X"09"
042900         INTO WS-PATIENT-ID WS-SAMPLE-ID WS-SEQ-DATE
043000         WITH POINTER WS-UNSTR-PTR.
043100     PERFORM 310-APPLY-SEQDATE THRU 310-EXIT.
043200     GO TO 300-READ-LOOP.
043300 300-EXIT.
043400     EXIT.
043500
043600 310-APPLY-SEQDATE.
043700     MOVE "N" TO WS-FOUND-SW.
043800     IF CR-RECORD-COUNT = ZERO
043900         GO TO 310-EXIT.
044000     SET CR-IDX TO 1.
044100 310-SCAN.
044200     IF CR-IDX > CR-RECORD-COUNT
044300         GO TO 310-EXIT.
044400     IF RECORD-FOUND
044500         GO TO 310-EXIT.
044600     IF CR-PATIENT-ID (CR-IDX) = WS-PATIENT-ID
044700        AND CR-SAMPLE-ID (CR-IDX) = WS-SAMPLE-ID
044800        AND NOT CR-SEQDATE-ALREADY-SET (CR-IDX)
044900         MOVE WS-SEQ-DATE TO CR-SEQ-DATE (CR-IDX)
045000         SET CR-SEQDATE-ALREADY-SET (CR-IDX) TO TRUE
045100         MOVE "Y" TO WS-FOUND-SW.
045200     SET CR-IDX UP BY 1.
045300     GO TO 310-SCAN.
045400 310-EXIT.
045500     EXIT.
045600
045700******************************************************************
045800*    400-LOAD-DARWIN-AGE - STEP 3B OF THE CRDB STAGING LOAD.  FOR
045900*    EACH DARWIN AGE ROW, EVERY CLINICAL RECORD FOR THAT PATIENT
046000*    GETS AGE-AT-SEQ-REPORT COMPUTED (VIA AGECALC) OR SET TO "NA".
046100******************************************************************
046200 400-LOAD-DARWIN-AGE.
046300     READ DWNAGEFL INTO DWNAGEFL-REC.
046400     IF DWNAGE-EOF
046500         GO TO 400-EXIT.
046600 400-READ-LOOP.
046700     READ DWNAGEFL INTO DWNAGEFL-REC.
046800     IF DWNAGE-EOF
046900         GO TO 400-EXIT.
047000     MOVE SPACES TO WS-PATIENT-ID.
047100     MOVE ZERO TO AC-DARWIN-AGE.
047200     MOVE 1 TO WS-UNSTR-PTR.
047300     UNSTRING DWNAGEFL-REC DELIMITED BY X"09"
047400         INTO WS-PATIENT-ID AC-DARWIN-AGE
047500         WITH POINTER WS-UNSTR-PTR.
047600     PERFORM 410-APPLY-AGE-TO-PATIENT THRU 410-EXIT.
047700     GO TO 400-READ-LOOP.
047800 400-EXIT.
047900     EXIT.
048000
048100 410-APPLY-AGE-TO-PATIENT.
048200     IF CR-RECORD-COUNT = ZERO
048300         GO TO 410-EXIT.
048400     SET CR-IDX TO 1.
048500 410-SCAN.
048600     IF CR-IDX > CR-RECORD-COUNT
048700         GO TO 410-EXIT.
048800     IF CR-PATIENT-ID (CR-IDX) = WS-PATIENT-ID
048900         IF CR-SEQ-DATE (CR-IDX) = SPACES
049000            OR CR-SEQ-DATE (CR-IDX) (1:2) = "NA"
049100             MOVE "NA" TO CR-AGE-AT-SEQ-RPT (CR-IDX)
049200         ELSE
049300             MOVE CR-SEQ-DATE (CR-IDX) TO AC-SEQ-DATE
049400             CALL "AGECALC" USING WS-AGE-CALC-REC, WS-RETURN-CD
049500             MOVE AC-AGE-AT-SEQ-RPT TO
049600                                  CR-AGE-AT-SEQ-RPT (CR-IDX)
049700         END-IF
049800     END-IF.
049900     SET CR-IDX UP BY 1.
050000     GO TO 410-SCAN.
050100 410-EXIT.
050200     EXIT.
050300
050400******************************************************************
050500*    500-UPDATE-SAMPLE-LISTS - STEP 4 OF THE CRDB STAGING LOAD.
050600*    THE THRESHOLD-GATED ADD/REMOVE POLICY ITSELF IS HANDLED
050700*    UPSTREAM OF THIS STEP AND IS NOT THIS PROGRAM'S CONCERN --
050800*    THIS STEP ONLY KEEPS THE PORTAL-SAMPLE-COUNT CONTROL TOTAL
050900*    CURRENT FOR THE OPERATOR LOG.
051000******************************************************************
051100 500-UPDATE-SAMPLE-LISTS.
051200     MOVE PS-SAMPLE-COUNT TO WS-PORTAL-SAMPLE-COUNT.
051300 500-EXIT.
051400     EXIT.
051500
051600******************************************************************
051700*    600-EMIT-RECORDS - STEP 5 OF THE CRDB STAGING LOAD, THE LAST
051800*    ONE.  POPS RECORDS OFF THE IN-MEMORY TABLE ONE AT A TIME; A
051900*    RECORD WHOSE SAMPLE IS NO LONGER IN THE PORTAL LIST IS
052000*    DIVERTED (COUNTED REMOVED, NOT WRITTEN); OTHERWISE IT IS
052100*    WRITTEN TO CLINOUT.
052200******************************************************************
052300 600-EMIT-RECORDS.
052400     IF CR-RECORD-COUNT = ZERO
052500         GO TO 600-EXIT.
052600     SET CR-IDX TO 1.
052700 600-POP-LOOP.
052800     IF CR-IDX > CR-RECORD-COUNT
052900         GO TO 600-EXIT.
053000     IF CR-WAS-EMITTED (CR-IDX)
053100         GO TO 600-NEXT.
053200     PERFORM 610-CHECK-PORTAL-SET THRU 610-EXIT.
053300     IF ALREADY-IN-PORTAL
053400         PERFORM 620-WRITE-CLINOUT-REC THRU 620-EXIT
053500         SET CR-WAS-EMITTED (CR-IDX) TO TRUE
053600         ADD 1 TO WS-RECORDS-EMITTED
053700     ELSE
053800         SET CR-WAS-REMOVED (CR-IDX) TO TRUE
053900         ADD 1 TO WS-REMOVED-SAMPLE-COUNT
054000     END-IF.
054100 600-NEXT.
054200     SET CR-IDX UP BY 1.
054300     GO TO 600-POP-LOOP.
054400 600-EXIT.
054500     EXIT.
054600
054700 610-CHECK-PORTAL-SET.
054800     MOVE "N" TO WS-IN-PORTAL-SW.
054900     IF PS-SAMPLE-COUNT = ZERO
055000         GO TO 610-EXIT.
055100     SET PS-IDX TO 1.
055200     SEARCH PS-SAMPLE-TBL
055300         WHEN PS-SAMPLE-ID (PS-IDX) = CR-SAMPLE-ID (CR-IDX)
055400             IF PS-STILL-ACTIVE (PS-IDX)
055500                 MOVE "Y" TO WS-IN-PORTAL-SW.
055600 610-EXIT.
055700     EXIT.
055800
055900 620-WRITE-CLINOUT-REC.
056000****** EACH FIELD IS TRIMMED TO ITS ACTUAL CONTENT BEFORE IT GOES
056100****** INTO CLINOUT-REC -- STRINGING A CLINICAL-RECORD-TBL FIELD
056200****** IN AT ITS FULL DECLARED WIDTH LEFT THE MERGED ROWS BLANK-
056300****** PADDED BETWEEN TABS.  TICKET HD-02944.
056400     MOVE SPACES TO CLINOUT-REC.
056500     MOVE 1 TO WS-OUT-PTR.
056600
056700     MOVE CR-PATIENT-ID (CR-IDX) TO WS-TRIM-AREA (1:20).
056800     MOVE 20 TO WS-TRIM-LEN.
056900     PERFORM 900-TRIM-TO-LEN THRU 900-EXIT-TRIM.
057000     IF WS-TRIM-LEN > ZERO
057100         STRING WS-TRIM-AREA (1:WS-TRIM-LEN) DELIMITED BY SIZE
057200             INTO CLINOUT-REC
057300             WITH POINTER WS-OUT-PTR
057400             ON OVERFLOW
057500                 MOVE 8 TO WS-RETURN-CD
057600         END-STRING
057700     END-IF.
057800     STRING X"09" DELIMITED BY SIZE
057900         INTO CLINOUT-REC
058000         WITH POINTER WS-OUT-PTR
058100         ON OVERFLOW
058200             MOVE 8 TO WS-RETURN-CD
058300     END-STRING.
058400
058500     MOVE CR-SAMPLE-ID (CR-IDX) TO WS-TRIM-AREA (1:20).
058600     MOVE 20 TO WS-TRIM-LEN.
058700     PERFORM 900-TRIM-TO-LEN THRU 900-EXIT-TRIM.
058800     IF WS-TRIM-LEN > ZERO
058900         STRING WS-TRIM-AREA (1:WS-TRIM-LEN) DELIMITED BY SIZE
059000             INTO CLINOUT-REC
059100             WITH POINTER WS-OUT-PTR
059200             ON OVERFLOW
059300                 MOVE 8 TO WS-RETURN-CD
059400         END-STRING
059500     END-IF.
059600     STRING X"09" DELIMITED BY SIZE
059700         INTO CLINOUT-REC
059800         WITH POINTER WS-OUT-PTR
059900         ON OVERFLOW
060000             MOVE 8 TO WS-RETURN-CD
060100     END-STRING.
060200
060300     MOVE CR-SEQ-DATE (CR-IDX) TO WS-TRIM-AREA (1:40).
060400     MOVE 40 TO WS-TRIM-LEN.
060500     PERFORM 900-TRIM-TO-LEN THRU 900-EXIT-TRIM.
060600     IF WS-TRIM-LEN > ZERO
060700         STRING WS-TRIM-AREA (1:WS-TRIM-LEN) DELIMITED BY SIZE
060800             INTO CLINOUT-REC
060900             WITH POINTER WS-OUT-PTR
061000             ON OVERFLOW
061100                 MOVE 8 TO WS-RETURN-CD
061200         END-STRING
061300     END-IF.
061400     STRING X"09" DELIMITED BY SIZE
061500         INTO CLINOUT-REC
061600         WITH POINTER WS-OUT-PTR
061700         ON OVERFLOW
061800             MOVE 8 TO WS-RETURN-CD
061900     END-STRING.
062000
062100     MOVE CR-AGE-AT-SEQ-RPT (CR-IDX) TO WS-TRIM-AREA (1:3).
062200     MOVE 3 TO WS-TRIM-LEN.
062300     PERFORM 900-TRIM-TO-LEN THRU 900-EXIT-TRIM.
062400     IF WS-TRIM-LEN > ZERO
062500         STRING WS-TRIM-AREA (1:WS-TRIM-LEN) DELIMITED BY SIZE
062600             INTO CLINOUT-REC
062700             WITH POINTER WS-OUT-PTR
062800             ON OVERFLOW
062900                 MOVE 8 TO WS-RETURN-CD
063000         END-STRING
063100     END-IF.
063200
063300     WRITE CLINOUT-REC.
063400 620-EXIT.
063500     EXIT.
063600
063700 900-WRAP-UP.
063800     DISPLAY "CLNMERGE - CLINICAL ROWS READ    : "
063900              WS-CLINICAL-ROWS-READ.
064000     DISPLAY "CLNMERGE - CVR FEED ROWS READ     : "
064100              WS-CVR-ROWS-READ.
064200     DISPLAY "CLNMERGE - PORTAL SAMPLE COUNT    : "
064300              WS-PORTAL-SAMPLE-COUNT.
064400     DISPLAY "CLNMERGE - REMOVED SAMPLE COUNT   : "
064500              WS-REMOVED-SAMPLE-COUNT.
064600     DISPLAY "CLNMERGE - RECORDS EMITTED        : "
064700              WS-RECORDS-EMITTED.
064800     DISPLAY "CLNMERGE - CLINICAL STAGING MERGE - COMPLETE".
064900 900-EXIT.
065000     EXIT.
065100
065200****** WALK WS-TRIM-AREA BACKWARD FROM WS-TRIM-LEN UNTIL A NON-
065300****** SPACE BYTE TURNS UP -- THE SHOP DOES NOT USE FUNCTION
065400****** LENGTH.  SAME IDIOM AS SQZWS'S 100-FIND-LENGTH.  TICKET
065500****** HD-02944.
065600 900-TRIM-TO-LEN.
065700     IF WS-TRIM-LEN = ZERO
065800         GO TO 900-EXIT-TRIM.
065900 900-LOOP.
066000     IF WS-TRIM-LEN = ZERO
066100         GO TO 900-EXIT-TRIM.
066200     IF WS-TRIM-CHAR (WS-TRIM-LEN) NOT = SPACE
066300         GO TO 900-EXIT-TRIM.
066400     SUBTRACT 1 FROM WS-TRIM-LEN.
066500     GO TO 900-LOOP.
066600 900-EXIT-TRIM.
066700     EXIT.
066800
066900****** REACHED ONLY FROM A BAD OPEN STATUS ON CVRFEED -- THE CVR
067000****** MERGED-RESULTS FEED IS THE ONE INPUT THIS STEP CANNOT RUN
067100****** WITHOUT, UNLIKE THE OPTIONAL NEWDMPFL/DWNSEQFL/DWNAGEFL
067200****** FILES, WHICH SIMPLY LOG AND SKIP WHEN MISSING.  HD-02979.
067300 1000-ABEND-RTN.
067400     MOVE "CLNMERGE" TO PARA-NAME.
067500     MOVE "UNEXPECTED FILE STATUS ON A REQUIRED FILE" TO
067600          ABEND-REASON.
067700     DISPLAY ABEND-REC.
067800     MOVE 16 TO RETURN-CODE.
067900     STOP RUN.
