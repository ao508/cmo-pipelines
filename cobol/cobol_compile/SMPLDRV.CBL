000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  SMPLDRV.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 05/02/11.
000700 DATE-COMPILED. 05/02/11.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*    SMPLDRV IS THE DRIVER STEP FOR THE SAMPLE CLINICAL DATA ROW
001400*    EXTRACT (E.G. A REDCAP EXPORT).  IT LOADS THE COLUMN HEADER
001500*    LIST ONCE, THEN READS ONE INPUT LINE PER SAMPLE ROW -- EACH
001600*    LINE CARRIES THAT ROW'S COLUMN-NAME=VALUE PAIRS, TAB-
001700*    SEPARATED -- BUILDS THE ROW'S VALUE TABLE, AND CALLS
001800*    SMPLROW TO PRODUCE THE OUTPUT LINE.
001900*
002000*    CHANGE LOG
002100*    ----------
002200*    050211  JS   ORIGINAL VERSION, REQUEST CR-4471.
002300*    040599  MM   Y2K REMEDIATION SWEEP -- NO DATE FIELDS IN
002400*                  THIS STEP, NO CHANGE REQUIRED.
002500*    110214  RT   SEE SMPLROW CHANGE LOG -- MISSING-VALUE FIX,
002600*                  NO LAYOUT CHANGE HERE.
002700*    050504  RT   DROPPED THE SPECIAL-NAMES PARAGRAPH -- C01 IS
002800*                  NEXT-PAGE IS A PRINTED-REPORT PAGE-CONTROL
002900*                  SETTING AND THIS DRIVER WRITES NO REPORT.
003000*                  WS-RETURN-CD AND WS-UNSTR-PTR MOVED OUT OF
003100*                  MISC-FIELDS TO STANDALONE 77-LEVELS.  TICKET
003200*                  HD-02991.
003300******************************************************************
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER. IBM-390.
003700 OBJECT-COMPUTER. IBM-390.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT HDRFL      ASSIGN TO HDRFL
004100            FILE STATUS IS WS-HDRFL-STATUS.
004200     SELECT SMPLIN     ASSIGN TO SMPLIN
004300            FILE STATUS IS WS-SMPLIN-STATUS.
004400     SELECT SMPLOUT    ASSIGN TO SMPLOUT
004500            FILE STATUS IS WS-SMPLOUT-STATUS.
004600
004700 DATA DIVISION.
004800 FILE SECTION.
004900 FD  HDRFL
005000     RECORDING MODE IS F
005100     LABEL RECORDS ARE STANDARD.
005200 01  HDRFL-REC                      PIC X(040).
005300
005400 FD  SMPLIN
005500     RECORDING MODE IS F
005600     LABEL RECORDS ARE STANDARD.
005700 01  SMPLIN-REC                     PIC X(4000).
005800
005900****** HALF-RECORD VIEW OF THE INCOMING SAMPLE LINE, WALKED WHEN
006000****** THE NAME=VALUE SPLIT CROSSES THE MIDPOINT OF A LONG LINE
006100 01  SMPLIN-HALF REDEFINES SMPLIN-REC.
006200     05  SMPLIN-FIRST-HALF          PIC X(2000).
006300     05  SMPLIN-LAST-HALF           PIC X(2000).
006400
006500 FD  SMPLOUT
006600     RECORDING MODE IS F
006700     LABEL RECORDS ARE STANDARD.
006800 01  SMPLOUT-REC                    PIC X(4000).
006900
007000****** BYTE-TABLE VIEW OF THE OUTGOING SAMPLE LINE, FOR THE SAME
007100****** REASON SMPLROW KEEPS ONE ON ITS OWN OUTPUT AREA
007200 01  SMPLOUT-REC-TBL REDEFINES SMPLOUT-REC.
007300     05  SMPLOUT-CHAR OCCURS 4000 TIMES
007400                     INDEXED BY SMPLOUT-IDX  PIC X(01).
007500
007600 WORKING-STORAGE SECTION.
007700 77  WS-RETURN-CD                  PIC S9(4) COMP VALUE 0.
007800 77  WS-UNSTR-PTR                  PIC 9(04) COMP.
007900 01  MISC-FIELDS.
008000     05  WS-HDRFL-STATUS            PIC X(02) VALUE "00".
008100         88  HDRFL-OK                   VALUE "00".
008200         88  HDRFL-EOF                  VALUE "10".
008300     05  WS-SMPLIN-STATUS           PIC X(02) VALUE "00".
008400         88  SMPLIN-OK                  VALUE "00".
008500         88  SMPLIN-EOF                 VALUE "10".
008600     05  WS-SMPLOUT-STATUS          PIC X(02) VALUE "00".
008700         88  SMPLOUT-OK                 VALUE "00".
008800     05  WS-EQUAL-POS               PIC 9(04) COMP.
008900     05  WS-PAIR-LEN                PIC 9(04) COMP.
009000     05  WS-ROWS-WRITTEN            PIC 9(05) COMP VALUE 0.
009100     05  FILLER                     PIC X(01).
009200
009300 01  WS-LINE-PAIR-TABLE.
009400     05  WS-PAIR-COUNT              PIC 9(04) COMP.
009500     05  FILLER                     PIC X(02).
009600     05  WS-PAIR-TBL OCCURS 300 TIMES INDEXED BY WS-PAIR-IDX.
009700         10  WS-PAIR-TEXT           PIC X(240).
009800
009900 01  SAMPLE-ID-PATIENT-ID-REC.
010000     05  SR-SAMPLE-ID               PIC X(20).
010100     05  SR-PATIENT-ID              PIC X(20).
010200     05  SR-OUT-LINE                PIC X(3996).
010300     05  FILLER                     PIC X(04).
010400
010500****** COMBINED-KEY VIEW OF THE LEADING SAMPLE/PATIENT FIELDS,
010600****** MIRRORING THE SAME REDEFINES KEPT ON SMPLROW'S LINKAGE
010700 01  SAMPLE-PATIENT-KEY-VIEW REDEFINES SAMPLE-ID-PATIENT-ID-REC.
010800     05  SPK-COMBINED-KEY           PIC X(40).
010900     05  FILLER                     PIC X(4000).
011000
011100 COPY CLNHDR.
011200
011300 PROCEDURE DIVISION.
011400 000-HOUSEKEEPING.
011500     DISPLAY "SMPLDRV - SAMPLE CLINICAL DATA ROW EXTRACT - START".
011600     MOVE ZERO TO CC-COLUMN-COUNT CC-PATIENT-ID-POS.
011700
011800     OPEN INPUT HDRFL.
011900     PERFORM 100-LOAD-HEADER-LIST THRU 100-EXIT.
012000     CLOSE HDRFL.
012100
012200     OPEN INPUT SMPLIN.
012300     OPEN OUTPUT SMPLOUT.
012400     PERFORM 200-PROCESS-ROWS THRU 200-EXIT.
012500     CLOSE SMPLIN.
012600     CLOSE SMPLOUT.
012700
012800     DISPLAY "SMPLDRV - HEADER COLUMNS         : " CC-COLUMN-COUNT.
012900     DISPLAY "SMPLDRV - ROWS WRITTEN           : " WS-ROWS-WRITTEN.
013000     DISPLAY "SMPLDRV - SAMPLE CLINICAL DATA ROW EXTRACT - DONE".
013100     STOP RUN.
013200
013300 100-LOAD-HEADER-LIST.
013400 100-READ-LOOP.
013500     READ HDRFL INTO HDRFL-REC.
013600     IF HDRFL-EOF
013700         GO TO 100-EXIT.
013800     IF CC-COLUMN-COUNT < 300
013900         ADD 1 TO CC-COLUMN-COUNT
014000         MOVE HDRFL-REC TO CC-HEADER (CC-COLUMN-COUNT).
014100     GO TO 100-READ-LOOP.
014200 100-EXIT.
014300     EXIT.
014400
014500******************************************************************
014600*    200-PROCESS-ROWS - ONE SMPLIN LINE = ONE SAMPLE ROW; THE
014700*    LINE IS SPLIT ON TABS INTO COLUMN-NAME=VALUE PAIRS AND
014800*    DROPPED INTO CC-VALUE POSITIONALLY BY MATCHING COLUMN NAME,
014900*    THEN HANDED TO SMPLROW.
015000******************************************************************
015100 200-PROCESS-ROWS.
015200 200-READ-LOOP.
015300     READ SMPLIN INTO SMPLIN-REC.
015400     IF SMPLIN-EOF
015500         GO TO 200-EXIT.
015600     MOVE SPACES TO SR-SAMPLE-ID SR-PATIENT-ID.
015700     PERFORM 205-CLEAR-VALUES THRU 205-EXIT.
015800     PERFORM 210-SPLIT-PAIRS THRU 210-EXIT.
015900     PERFORM 220-ASSIGN-VALUES THRU 220-EXIT.
016000     CALL "SMPLROW" USING CLINICAL-COLUMN-TABLE,
016100                           SAMPLE-ID-PATIENT-ID-REC,
016200                           WS-RETURN-CD.
016300     MOVE SPACES TO SMPLOUT-REC.
016400     MOVE SR-OUT-LINE TO SMPLOUT-REC.
016500     WRITE SMPLOUT-REC.
016600     ADD 1 TO WS-ROWS-WRITTEN.
016700     GO TO 200-READ-LOOP.
016800 200-EXIT.
016900     EXIT.
017000
017100 205-CLEAR-VALUES.
017200     IF CC-COLUMN-COUNT = ZERO
017300         GO TO 205-EXIT.
017400     SET CC-IDX TO 1.
017500     PERFORM 206-CLEAR-ONE-VALUE CC-COLUMN-COUNT TIMES.
017600 205-EXIT.
017700     EXIT.
017800
017900 206-CLEAR-ONE-VALUE.
018000     MOVE SPACES TO CC-VALUE (CC-IDX).
018100     SET CC-IDX UP BY 1.
018200
018300 210-SPLIT-PAIRS.
018400     MOVE ZERO TO WS-PAIR-COUNT.
018500     MOVE 1 TO WS-UNSTR-PTR.
018600 210-UNSTRING-LOOP.
018700     IF WS-PAIR-COUNT >= 300
018800         GO TO 210-EXIT.
018900     IF WS-UNSTR-PTR > 4000
019000         GO TO 210-EXIT.
019100     ADD 1 TO WS-PAIR-COUNT.
019200     UNSTRING SMPLIN-REC DELIMITED BY X"09"
019300         INTO WS-PAIR-TEXT (WS-PAIR-COUNT)
019400         WITH POINTER WS-UNSTR-PTR
019500         ON OVERFLOW
019600             SUBTRACT 1 FROM WS-PAIR-COUNT
019700             GO TO 210-EXIT
019800     END-UNSTRING.
019900     IF WS-PAIR-TEXT (WS-PAIR-COUNT) = SPACES
020000         SUBTRACT 1 FROM WS-PAIR-COUNT
020100         GO TO 210-EXIT.
020200     GO TO 210-UNSTRING-LOOP.
020300 210-EXIT.
020400     EXIT.
020500
020600 220-ASSIGN-VALUES.
020700     IF WS-PAIR-COUNT = ZERO
020800         GO TO 220-EXIT.
020900     SET WS-PAIR-IDX TO 1.
021000 220-LOOP.
021100     IF WS-PAIR-IDX > WS-PAIR-COUNT
021200         GO TO 220-EXIT.
021300     PERFORM 230-FIND-EQUAL-SIGN THRU 230-EXIT.
021400     IF WS-EQUAL-POS > ZERO
021500         PERFORM 240-STORE-PAIR THRU 240-EXIT.
021600     SET WS-PAIR-IDX UP BY 1.
021700     GO TO 220-LOOP.
021800 220-EXIT.
021900     EXIT.
022000
022100 230-FIND-EQUAL-SIGN.
022200     MOVE ZERO TO WS-EQUAL-POS.
022300     INSPECT WS-PAIR-TEXT (WS-PAIR-IDX)
022400         TALLYING WS-EQUAL-POS FOR CHARACTERS BEFORE "=".
022500     IF WS-EQUAL-POS = 240
022600         MOVE ZERO TO WS-EQUAL-POS
022700     ELSE
022800         ADD 1 TO WS-EQUAL-POS.
022900 230-EXIT.
023000     EXIT.
023100
023200 240-STORE-PAIR.
023300     MOVE SPACES TO HDRFL-REC.
023400     MOVE WS-PAIR-TEXT (WS-PAIR-IDX) (1:WS-EQUAL-POS - 1)
023500         TO HDRFL-REC.
023600     COMPUTE WS-PAIR-LEN = 240 - WS-EQUAL-POS.
023700     IF HDRFL-REC = "SAMPLE_ID"
023800         MOVE WS-PAIR-TEXT (WS-PAIR-IDX)
023900                 (WS-EQUAL-POS + 1:WS-PAIR-LEN) (1:20)
024000             TO SR-SAMPLE-ID
024100         GO TO 240-EXIT.
024200     IF HDRFL-REC = "PATIENT_ID"
024300         MOVE WS-PAIR-TEXT (WS-PAIR-IDX)
024400                 (WS-EQUAL-POS + 1:WS-PAIR-LEN) (1:20)
024500             TO SR-PATIENT-ID.
024600     SET CC-IDX TO 1.
024700 240-SCAN.
024800     IF CC-IDX > CC-COLUMN-COUNT
024900         GO TO 240-EXIT.
025000     IF CC-HEADER (CC-IDX) = HDRFL-REC
025100         MOVE WS-PAIR-TEXT (WS-PAIR-IDX)
025200                 (WS-EQUAL-POS + 1:WS-PAIR-LEN)
025300             TO CC-VALUE (CC-IDX)
025400         GO TO 240-EXIT.
025500     SET CC-IDX UP BY 1.
025600     GO TO 240-SCAN.
025700 240-EXIT.
025800     EXIT.
